000100******************************************************************
000200*                     C O P Y   T F N S T U D                    *
000300******************************************************************
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* MIEMBRO     : TFNSTUD                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE ESTUDIANTES (STUD-MASTER). *
000700*             : LLAVE PRIMARIA STU-ID, FORMATO NNNNMNNNN.        *
000800*             : COMPARTIDO POR TFN1CSVL, TFN2FINP, TFN3LDGR Y    *
000900*             : TFN4RPTS.                                        *
001000******************************************************************
001100* 2024-02-05 PEDR REQ-TFN-0001 ALTA INICIAL DEL LAYOUT            *
001200* 2024-06-11 PEDR REQ-TFN-0037 SE AMPLIA RFID A 20 POSICIONES     *
001300******************************************************************
001400 01  REG-ESTUDIANTE.
001500     05  STU-ID                      PIC X(09).
001600     05  STU-NOMBRE.
001700         10  STU-PRIMER-NOMBRE       PIC X(30).
001800         10  STU-APELLIDO            PIC X(30).
001900     05  STU-CARRERA                 PIC X(10).
002000     05  STU-ANIO-CARRERA            PIC X(01).
002100         88  STU-ANIO-VALIDO             VALUE '1' '2' '3' '4'.
002200     05  STU-SECCION                 PIC X(05).
002300     05  STU-RFID                    PIC X(20).                   TFN-0037
002400         88  STU-SIN-RFID                VALUE SPACES.            TFN-0037
002500     05  FILLER                      PIC X(01).
