000100******************************************************************
000200*                     C O P Y   T F N A T T N                    *
000300******************************************************************
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* MIEMBRO     : TFNATTN                                          *
000600* DESCRIPCION : LAYOUT DE ASISTENCIA POR EVENTO (ATTENDANCE-     *
000700*             : FILE).  ARCHIVO SECUENCIAL, SE RECORRE FILTRANDO *
000800*             : POR ATN-EVT-ID, NO TIENE LLAVE PROPIA.           *
000900*             : USADO POR TFN2FINP.                              *
001000******************************************************************
001100* 2024-02-09 PEDR REQ-TFN-0003 ALTA INICIAL DEL LAYOUT            *
001200******************************************************************
001300 01  REG-ASISTENCIA.
001400     05  ATN-ID                      PIC X(12).
001500     05  ATN-STU-ID                  PIC X(09).
001600     05  ATN-EVT-ID                  PIC X(10).
001700     05  ATN-ESTADO                  PIC X(01).
001800         88  ATN-PRESENTE                VALUE 'P'.
001900         88  ATN-TARDE                   VALUE 'L'.
002000         88  ATN-AUSENTE                 VALUE 'A'.
002100         88  ATN-EXCUSADO                VALUE 'E'.
002200     05  ATN-MINUTOS-TARDE           PIC 9(04).
002300     05  FILLER                      PIC X(02).
