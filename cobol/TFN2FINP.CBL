000100******************************************************************
000200* FECHA       : 02/09/1989                                       *
000300* PROGRAMADOR : J. ALBERTO SOLORZANO                             *
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* PROGRAMA    : TFN2FINP                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CIERRE DE ASISTENCIA DE UN EVENTO Y POSTEO DE    *
000800*             : MORAS.  A TODO ESTUDIANTE SIN REGISTRO DE        *
000900*             : ASISTENCIA EN EL EVENTO SE LE MARCA AUSENTE; A   *
001000*             : TODA ASISTENCIA TARDE O AUSENTE (INCLUYENDO LA   *
001100*             : RECIEN SINTETIZADA) SE LE CALCULA Y POSTEA SU    *
001200*             : MORA CORRESPONDIENTE.                            *
001300* ARCHIVOS    : STUDMAI, EVNTMAS, ATTNIN/ATTNOUT, FINEIN/FINEOUT *
001400* ACCION (ES) : C=CERRAR EVENTO                                  *
001500* PROGRAMA(S) : CALL TFNIOERR                                    *
001600* INSTALADO   : 02/09/1989                                       *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                            *
001900* 02/09/1989 JAS  ALTA INICIAL - CIERRE MANUAL DE ASISTENCIA     *
002000*             DESDE TARJETAS PERFORADAS DE CONTROL               *
002100* 14/05/1992 JAS  SE AUTOMATIZA EL MARCADO DE AUSENTES POR       *
002200*             OMISION DE ASISTENCIA                               *
002300* 30/11/1995 MRQ  SE AGREGA MORA POR TARDANZA (ANTES SOLO MORA   *
002400*             POR AUSENCIA)                                      *
002500* 11/09/1998 EEDR Y2K-022 SE REVISAN CAMPOS DE FECHA CCYYMMDD    *
002600*             YA VENIAN A 4 POSICIONES DE ANIO, SIN CAMBIOS      *
002700* 06/01/1999 EEDR Y2K-022 CIERRE DE REVISION Y2K SIN CAMBIOS     *
002800* 24/06/2004 EEDR REQ-1190 SE AGREGA MONTO MINIMO DE Q20.00 A LA *
002900*             MORA POR TARDANZA                                  *
003000* 19/02/2009 PEDR REQ-1260 SE AGREGA MONTO DE MORA CONFIGURABLE  *
003100*             POR EVENTO (ANTES ERA FIJO EN TODOS LOS EVENTOS)   *
003200* 08/07/2015 PEDR REQ-1430 SE AGREGA VALIDACION DE EVENTO ANTES  *
003300*             DE CERRAR (FECHA Y SEMESTRE)                       *
003400* 03/11/2023 PEDR REQ-TFN-0009 SE RENOMBRA A TFN2FINP, SE ACOTA  *
003500*             A CIERRE DE EVENTO Y POSTEO DE MORAS (TRANSFINESY) *
003600* 02/05/2024 EEDR REQ-TFN-0043 SE CORRIGE VALIDACION DE SEMESTRE,*
003700*             AHORA SOLO SE EXIGE 1 O 2 CUANDO VIENE INFORMADO   *
003800*             (IGUAL QUE LA VALIDACION DE FECHA DEL EVENTO)      *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    TFN2FINP.
004200 AUTHOR.        J ALBERTO SOLORZANO.
004300 INSTALLATION.  CONSEJO ESTUDIANTIL - CENTRO DE COMPUTO.
004400 DATE-WRITTEN.  02/09/1989.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - CONSEJO ESTUDIANTIL.
004700 ENVIRONMENT    DIVISION.
004800 CONFIGURATION  SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT   SECTION.
005200 FILE-CONTROL.
005300     SELECT STUDENT-MASTER-IN  ASSIGN   TO STUDMAI
005400            ORGANIZATION       IS LINE SEQUENTIAL
005500            FILE STATUS        IS FS-STUDMAI.
005600     SELECT EVENT-MASTER-IN    ASSIGN   TO EVNTMAS
005700            ORGANIZATION       IS LINE SEQUENTIAL
005800            FILE STATUS        IS FS-EVNTMAS.
005900     SELECT ATTENDANCE-FILE-IN ASSIGN   TO ATTNIN
006000            ORGANIZATION       IS LINE SEQUENTIAL
006100            FILE STATUS        IS FS-ATTNIN.
006200     SELECT ATTENDANCE-FILE-OUT ASSIGN  TO ATTNOUT
006300            ORGANIZATION       IS LINE SEQUENTIAL
006400            FILE STATUS        IS FS-ATTNOUT.
006500     SELECT FINE-FILE-IN       ASSIGN   TO FINEIN
006600            ORGANIZATION       IS LINE SEQUENTIAL
006700            FILE STATUS        IS FS-FINEIN.
006800     SELECT FINE-FILE-OUT      ASSIGN   TO FINEOUT
006900            ORGANIZATION       IS LINE SEQUENTIAL
007000            FILE STATUS        IS FS-FINEOUT.
007100 DATA           DIVISION.
007200 FILE           SECTION.
007300******************************************************************
007400 FD  STUDENT-MASTER-IN.
007500     COPY TFNSTUD.
007600 FD  EVENT-MASTER-IN.
007700     COPY TFNEVNT.
007800 FD  ATTENDANCE-FILE-IN.
007900     COPY TFNATTN.
008000 FD  ATTENDANCE-FILE-OUT.
008100     COPY TFNATTN REPLACING REG-ASISTENCIA BY REG-ASISTENCIA-SAL.
008200 FD  FINE-FILE-IN.
008300     COPY TFNFINE.
008400 FD  FINE-FILE-OUT.
008500     COPY TFNFINE REPLACING REG-MORA BY REG-MORA-SAL.
008600******************************************************************
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*                     VARIABLES DE FILE STATUS                   *
009000******************************************************************
009100 01  FS-STUDMAI                      PIC 9(02) VALUE ZEROS.
009200 01  FSE-STUDMAI.
009300     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
009400     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
009500     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
009600 01  FS-EVNTMAS                      PIC 9(02) VALUE ZEROS.
009700 01  FSE-EVNTMAS.
009800     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
009900     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
010000     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
010100 01  FS-ATTNIN                       PIC 9(02) VALUE ZEROS.
010200 01  FSE-ATTNIN.
010300     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
010400     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
010500     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
010600 01  FS-ATTNOUT                      PIC 9(02) VALUE ZEROS.
010700 01  FSE-ATTNOUT.
010800     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
010900     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
011000     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
011100 01  FS-FINEIN                       PIC 9(02) VALUE ZEROS.
011200 01  FSE-FINEIN.
011300     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
011400     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
011500     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
011600 01  FS-FINEOUT                      PIC 9(02) VALUE ZEROS.
011700 01  FSE-FINEOUT.
011800     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
011900     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
012000     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
012100 01  PROGRAMA                        PIC X(08) VALUE 'TFN2FINP'.
012200 01  ARCHIVO                         PIC X(08) VALUE SPACES.
012300 01  ACCION                          PIC X(10) VALUE SPACES.
012400 01  LLAVE                           PIC X(32) VALUE SPACES.
012500******************************************************************
012600*                  TARJETA DE PARAMETROS (SYSIN)                 *
012700******************************************************************
012800 01  WKS-TARJETA-PARM.
012900     05  PARM-EVT-ID                 PIC X(10).
013000     05  PARM-FECHA-PROCESO          PIC 9(08).
013100 01  WKS-TARJETA-PARM-R REDEFINES WKS-TARJETA-PARM
013200                                  PIC X(18).
013300 01  WKS-FECHA-PROCESO-R REDEFINES PARM-FECHA-PROCESO.
013400     05  WKS-FP-ANIO                 PIC 9(04).
013500     05  WKS-FP-MES                  PIC 9(02).
013600     05  WKS-FP-DIA                  PIC 9(02).
013700******************************************************************
013800*            TABLA DE ESTUDIANTES (PARA MARCAR AUSENTES)         *
013900******************************************************************
014000 01  WKS-TOTAL-ESTUDIANTES           PIC 9(04) COMP VALUE ZEROS.
014100 01  WKS-TABLA-ESTUDIANTES.
014200     05  WKS-ESTUDIANTE OCCURS 1 TO 9999 TIMES
014300             DEPENDING ON WKS-TOTAL-ESTUDIANTES
014400             ASCENDING KEY IS T-STU-ID
014500             INDEXED BY IDX-STU.
014600         10  T-STU-ID                PIC X(09).
014700         10  T-STU-TIENE-ASISTENCIA  PIC X(01) VALUE SPACES.
014800             88  T-TIENE-ASISTENCIA      VALUE 'S'.
014900******************************************************************
015000*                  TABLA DE EVENTOS (UN SOLO EVENTO)             *
015100******************************************************************
015200 01  WKS-TOTAL-EVENTOS                PIC 9(04) COMP VALUE ZEROS.
015300 01  WKS-TABLA-EVENTOS.
015400     05  WKS-EVENTO OCCURS 1 TO 9999 TIMES
015500             DEPENDING ON WKS-TOTAL-EVENTOS
015600             ASCENDING KEY IS T-EVT-ID
015700             INDEXED BY IDX-EVT.
015800         10  T-EVT-ID                PIC X(10).
015900         10  T-EVT-FECHA             PIC 9(08).
016000         10  T-EVT-FECHA-R REDEFINES T-EVT-FECHA.
016100             15  T-EVT-FECHA-ANIO    PIC 9(04).
016200             15  T-EVT-FECHA-MES     PIC 9(02).
016300             15  T-EVT-FECHA-DIA     PIC 9(02).
016400         10  T-EVT-SEMESTRE          PIC 9(01).
016500         10  T-EVT-MORA-AUSENTE      PIC S9(05)V99 COMP-3.
016600         10  T-EVT-MORA-TARDE        PIC S9(05)V99 COMP-3.
016700 01  WKS-INDICE-EVENTO                PIC 9(04) COMP VALUE ZEROS.
016800******************************************************************
016900*                CONTADORES, FLAGS Y CAMPOS DE TRABAJO           *
017000******************************************************************
017100 01  WKS-FLAGS.
017200     05  WKS-FIN-ASISTENCIA          PIC 9(01) VALUE ZEROS.
017300         88  FIN-ASISTENCIA              VALUE 1.
017400     05  WKS-EVENTO-VALIDO           PIC 9(01) VALUE ZEROS.
017500         88  EVENTO-VALIDO                VALUE 1.
017600 01  WKS-CONTADORES.
017700     05  WKS-FOLIO-MORA              PIC 9(09) COMP VALUE ZEROS.
017800     05  WKS-CONTADOR-AUSENTES-SINT  PIC 9(06) VALUE ZEROS.
017900     05  WKS-CONTADOR-MORAS-POST     PIC 9(06) VALUE ZEROS.
018000     05  WKS-TOTAL-MORAS-POSTEADAS   PIC S9(09)V99 VALUE ZEROS.
018100 01  WKS-FOLIO-EDITADO                PIC 9(09).
018200 01  WKS-MONTO-MORA                   PIC S9(07)V99 COMP-3
018300                                       VALUE ZEROS.
018400 01  WKS-TASA-TARDANZA                PIC S9(05)V99 COMP-3
018500                                       VALUE ZEROS.
018600******************************************************************
018700 PROCEDURE DIVISION.
018800******************************************************************
018900 000-MAIN SECTION.
019000     PERFORM 100-ABRIR-ARCHIVOS
019100     PERFORM 110-LEER-TARJETA-PARM
019200     PERFORM 200-CARGAR-TABLA-ESTUDIANTES
019300     PERFORM 210-CARGAR-TABLA-EVENTOS
019400     PERFORM 220-VALIDAR-EVENTO
019500     IF EVENTO-VALIDO
019600        PERFORM 230-COPIAR-MORAS-EXISTENTES
019700        PERFORM 300-COPIAR-Y-MARCAR-ASISTENCIA
019800        PERFORM 310-SINTETIZAR-AUSENTES
019900        PERFORM 320-REABRIR-ASISTENCIA-NUEVA
020000        PERFORM 330-LEER-UNA-ASISTENCIA
020100        PERFORM 340-PROCESAR-ASISTENCIA UNTIL FIN-ASISTENCIA
020200     ELSE
020300        DISPLAY '*** TFN2FINP - EVENTO RECHAZADO, NO SE PROCES'
020400                'A ***'
020500     END-IF
020600     PERFORM 900-ESTADISTICAS
020700     PERFORM 990-CERRAR-ARCHIVOS
020800     STOP RUN.
020900 000-MAIN-E. EXIT.
021000
021100 100-ABRIR-ARCHIVOS SECTION.
021200     OPEN INPUT  STUDENT-MASTER-IN EVENT-MASTER-IN
021300                 ATTENDANCE-FILE-IN FINE-FILE-IN
021400          OUTPUT ATTENDANCE-FILE-OUT FINE-FILE-OUT
021500     IF FS-STUDMAI NOT = 0 AND 97
021600        MOVE 'OPEN' TO ACCION MOVE 'STUDMAI' TO ARCHIVO
021700        CALL 'TFNIOERR' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021800                              FS-STUDMAI, FSE-STUDMAI
021900        MOVE 91 TO RETURN-CODE
022000        STOP RUN
022100     END-IF
022200     IF FS-EVNTMAS NOT = 0 AND 97
022300        MOVE 'OPEN' TO ACCION MOVE 'EVNTMAS' TO ARCHIVO
022400        CALL 'TFNIOERR' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022500                              FS-EVNTMAS, FSE-EVNTMAS
022600        MOVE 91 TO RETURN-CODE
022700        STOP RUN
022800     END-IF.
022900 100-ABRIR-ARCHIVOS-E. EXIT.
023000
023100 110-LEER-TARJETA-PARM SECTION.
023200     ACCEPT WKS-TARJETA-PARM FROM SYSIN.
023300 110-LEER-TARJETA-PARM-E. EXIT.
023400
023500 200-CARGAR-TABLA-ESTUDIANTES SECTION.
023600     PERFORM 201-LEER-ESTUDIANTE
023700     PERFORM 202-AGREGAR-ESTUDIANTE-A-TABLA
023800             UNTIL FS-STUDMAI = 10.
023900 200-CARGAR-TABLA-ESTUDIANTES-E. EXIT.
024000
024100 201-LEER-ESTUDIANTE SECTION.
024200     READ STUDENT-MASTER-IN
024300        AT END MOVE 10 TO FS-STUDMAI
024400     END-READ.
024500 201-LEER-ESTUDIANTE-E. EXIT.
024600
024700 202-AGREGAR-ESTUDIANTE-A-TABLA SECTION.
024800     ADD 1 TO WKS-TOTAL-ESTUDIANTES
024900     MOVE STU-ID TO T-STU-ID (WKS-TOTAL-ESTUDIANTES)
025000     MOVE SPACES TO T-STU-TIENE-ASISTENCIA (WKS-TOTAL-ESTUDIANTES)
025100     PERFORM 201-LEER-ESTUDIANTE.
025200 202-AGREGAR-ESTUDIANTE-A-TABLA-E. EXIT.
025300
025400 210-CARGAR-TABLA-EVENTOS SECTION.
025500     PERFORM 211-LEER-EVENTO
025600     PERFORM 212-AGREGAR-EVENTO-A-TABLA UNTIL FS-EVNTMAS = 10.
025700 210-CARGAR-TABLA-EVENTOS-E. EXIT.
025800
025900 211-LEER-EVENTO SECTION.
026000     READ EVENT-MASTER-IN
026100        AT END MOVE 10 TO FS-EVNTMAS
026200     END-READ.
026300 211-LEER-EVENTO-E. EXIT.
026400
026500 212-AGREGAR-EVENTO-A-TABLA SECTION.
026600     ADD 1 TO WKS-TOTAL-EVENTOS
026700     MOVE EVT-ID           TO T-EVT-ID (WKS-TOTAL-EVENTOS)
026800     MOVE EVT-FECHA        TO T-EVT-FECHA (WKS-TOTAL-EVENTOS)
026900     MOVE EVT-SEMESTRE     TO T-EVT-SEMESTRE (WKS-TOTAL-EVENTOS)
027000     MOVE EVT-MORA-AUSENTE TO
027100          T-EVT-MORA-AUSENTE (WKS-TOTAL-EVENTOS)
027200     MOVE EVT-MORA-TARDE   TO
027300          T-EVT-MORA-TARDE (WKS-TOTAL-EVENTOS)
027400     PERFORM 211-LEER-EVENTO.
027500 212-AGREGAR-EVENTO-A-TABLA-E. EXIT.
027600
027700* EVENTSERVICE: EVENT-ID REQUERIDO, ANIO 2000..ANIO DE PROCESO,
027800* SEMESTRE 1 O 2
027900 220-VALIDAR-EVENTO SECTION.                                      REQ-1430
028000     MOVE ZEROS TO WKS-EVENTO-VALIDO
028100     MOVE ZEROS TO WKS-INDICE-EVENTO
028200     IF PARM-EVT-ID NOT = SPACES AND WKS-TOTAL-EVENTOS > 0
028300        SEARCH ALL WKS-EVENTO
028400           AT END CONTINUE
028500           WHEN T-EVT-ID (IDX-EVT) = PARM-EVT-ID
028600                SET WKS-INDICE-EVENTO TO IDX-EVT
028700        END-SEARCH
028800     END-IF
028900     IF WKS-INDICE-EVENTO > 0
029000        MOVE 1 TO WKS-EVENTO-VALIDO
029100        IF T-EVT-FECHA-ANIO (WKS-INDICE-EVENTO) NOT = ZEROS
029200           IF T-EVT-FECHA-ANIO (WKS-INDICE-EVENTO) < 2000
029300              OR T-EVT-FECHA-ANIO (WKS-INDICE-EVENTO)
029400                                          > WKS-FP-ANIO
029500              MOVE 0 TO WKS-EVENTO-VALIDO
029600           END-IF
029700        END-IF
029800*    REQ-TFN-0043 - SEMESTRE ES OPCIONAL; SOLO SE VALIDA 1 O 2 CUANDO
029900*    VIENE INFORMADO, IGUAL QUE LA FECHA DEL EVENTO ARRIBA
030000        IF T-EVT-SEMESTRE (WKS-INDICE-EVENTO) NOT = ZEROS
030100           IF T-EVT-SEMESTRE (WKS-INDICE-EVENTO) NOT = 1
030200              AND T-EVT-SEMESTRE (WKS-INDICE-EVENTO) NOT = 2
030300              MOVE 0 TO WKS-EVENTO-VALIDO
030400           END-IF
030500        END-IF
030600     END-IF.
030700 220-VALIDAR-EVENTO-E. EXIT.
030800
030900 230-COPIAR-MORAS-EXISTENTES SECTION.
031000     PERFORM 231-LEER-MORA-VIEJA
031100     PERFORM 232-GRABAR-MORA-VIEJA UNTIL FS-FINEIN = 10.
031200 230-COPIAR-MORAS-EXISTENTES-E. EXIT.
031300
031400 231-LEER-MORA-VIEJA SECTION.
031500     READ FINE-FILE-IN
031600        AT END MOVE 10 TO FS-FINEIN
031700     END-READ.
031800 231-LEER-MORA-VIEJA-E. EXIT.
031900
032000 232-GRABAR-MORA-VIEJA SECTION.
032100     MOVE REG-MORA TO REG-MORA-SAL
032200     WRITE REG-MORA-SAL
032300     PERFORM 231-LEER-MORA-VIEJA.
032400 232-GRABAR-MORA-VIEJA-E. EXIT.
032500
032600* COPIA TODA LA ASISTENCIA EXISTENTE (DE CUALQUIER EVENTO) Y, DE
032700* PASO, MARCA EN LA TABLA QUE ESTUDIANTES YA TIENEN ASISTENCIA
032800* REGISTRADA PARA EL EVENTO QUE SE ESTA CERRANDO
032900 300-COPIAR-Y-MARCAR-ASISTENCIA SECTION.
033000     PERFORM 301-LEER-ASISTENCIA-VIEJA
033100     PERFORM 302-GRABAR-Y-MARCAR UNTIL FS-ATTNIN = 10.
033200 300-COPIAR-Y-MARCAR-ASISTENCIA-E. EXIT.
033300
033400 301-LEER-ASISTENCIA-VIEJA SECTION.
033500     READ ATTENDANCE-FILE-IN
033600        AT END MOVE 10 TO FS-ATTNIN
033700     END-READ.
033800 301-LEER-ASISTENCIA-VIEJA-E. EXIT.
033900
034000 302-GRABAR-Y-MARCAR SECTION.
034100     MOVE REG-ASISTENCIA TO REG-ASISTENCIA-SAL
034200     WRITE REG-ASISTENCIA-SAL
034300     IF ATN-EVT-ID OF REG-ASISTENCIA = PARM-EVT-ID
034400        SET IDX-STU TO 1
034500        IF WKS-TOTAL-ESTUDIANTES > 0
034600           SEARCH ALL WKS-ESTUDIANTE
034700              AT END CONTINUE
034800              WHEN T-STU-ID (IDX-STU) = ATN-STU-ID OF
034900                                         REG-ASISTENCIA
035000                   SET T-TIENE-ASISTENCIA (IDX-STU) TO TRUE
035100           END-SEARCH
035200        END-IF
035300     END-IF
035400     PERFORM 301-LEER-ASISTENCIA-VIEJA.
035500 302-GRABAR-Y-MARCAR-E. EXIT.
035600
035700* TODO ESTUDIANTE SIN ASISTENCIA REGISTRADA PARA ESTE EVENTO SE
035800* MARCA AUSENTE, MINUTOS-TARDE EN CERO
035900 310-SINTETIZAR-AUSENTES SECTION.
036000     PERFORM 311-SINTETIZAR-UN-AUSENTE
036100             VARYING IDX-STU FROM 1 BY 1
036200             UNTIL IDX-STU > WKS-TOTAL-ESTUDIANTES.
036300 310-SINTETIZAR-AUSENTES-E. EXIT.
036400
036500 311-SINTETIZAR-UN-AUSENTE SECTION.
036600     IF NOT T-TIENE-ASISTENCIA (IDX-STU)
036700        ADD 1 TO WKS-CONTADOR-AUSENTES-SINT
036800        MOVE SPACES            TO REG-ASISTENCIA-SAL
036900        STRING 'ABS' PARM-EVT-ID (1:6)
037000               WKS-CONTADOR-AUSENTES-SINT
037100               DELIMITED BY SIZE
037200               INTO ATN-ID OF REG-ASISTENCIA-SAL
037300        MOVE T-STU-ID (IDX-STU) TO
037400             ATN-STU-ID OF REG-ASISTENCIA-SAL
037500        MOVE PARM-EVT-ID       TO
037600             ATN-EVT-ID OF REG-ASISTENCIA-SAL
037700        MOVE 'A'               TO
037800             ATN-ESTADO OF REG-ASISTENCIA-SAL
037900        MOVE ZEROS             TO
038000             ATN-MINUTOS-TARDE OF REG-ASISTENCIA-SAL
038100        WRITE REG-ASISTENCIA-SAL
038200     END-IF.
038300 311-SINTETIZAR-UN-AUSENTE-E. EXIT.
038400
038500* SE CIERRA EL ARCHIVO DE ASISTENCIA RECIEN ESCRITO Y SE VUELVE A
038600* ABRIR DE ENTRADA PARA RELEERLO COMPLETO, YA CON LAS AUSENCIAS
038700* SINTETIZADAS INCLUIDAS, TAL COMO LO HACE EL PASO DE MORAS
038800 320-REABRIR-ASISTENCIA-NUEVA SECTION.
038900     CLOSE ATTENDANCE-FILE-OUT
039000     OPEN INPUT ATTENDANCE-FILE-OUT
039100     IF FS-ATTNOUT NOT = 0 AND 97
039200        MOVE 'OPEN' TO ACCION MOVE 'ATTNOUT' TO ARCHIVO
039300        CALL 'TFNIOERR' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039400                              FS-ATTNOUT, FSE-ATTNOUT
039500        MOVE 91 TO RETURN-CODE
039600        STOP RUN
039700     END-IF.
039800 320-REABRIR-ASISTENCIA-NUEVA-E. EXIT.
039900
040000 330-LEER-UNA-ASISTENCIA SECTION.
040100     READ ATTENDANCE-FILE-OUT
040200        AT END SET FIN-ASISTENCIA TO TRUE
040300     END-READ.
040400 330-LEER-UNA-ASISTENCIA-E. EXIT.
040500
040600 340-PROCESAR-ASISTENCIA SECTION.
040700     IF ATN-EVT-ID OF REG-ASISTENCIA-SAL = PARM-EVT-ID
040800        IF ATN-ESTADO OF REG-ASISTENCIA-SAL = 'L'
040900           OR ATN-ESTADO OF REG-ASISTENCIA-SAL = 'A'
041000           PERFORM 341-CALCULAR-MONTO-MORA
041100           IF WKS-MONTO-MORA > 0
041200              PERFORM 342-ESCRIBIR-MORA
041300           END-IF
041400        END-IF
041500     END-IF
041600     PERFORM 330-LEER-UNA-ASISTENCIA.
041700 340-PROCESAR-ASISTENCIA-E. EXIT.
041800
041900* FINESERVICE.CALCULATEFINEAMOUNT: AUSENTE = MONTO FIJO DEL
042000* EVENTO O Q100.00 POR DEFECTO; TARDE = MINUTOS * TASA DEL
042100* EVENTO O Q2.00 POR DEFECTO, CON PISO DE Q20.00
042200 341-CALCULAR-MONTO-MORA SECTION.                                 REQ-1260
042300     MOVE ZEROS TO WKS-MONTO-MORA
042400     EVALUATE ATN-ESTADO OF REG-ASISTENCIA-SAL
042500         WHEN 'A'
042600            IF T-EVT-MORA-AUSENTE (WKS-INDICE-EVENTO) > 0
042700               MOVE T-EVT-MORA-AUSENTE (WKS-INDICE-EVENTO)
042800                    TO WKS-MONTO-MORA
042900            ELSE
043000               MOVE 100.00 TO WKS-MONTO-MORA
043100            END-IF
043200         WHEN 'L'
043300            IF T-EVT-MORA-TARDE (WKS-INDICE-EVENTO) > 0
043400               MOVE T-EVT-MORA-TARDE (WKS-INDICE-EVENTO)
043500                    TO WKS-TASA-TARDANZA
043600            ELSE
043700               MOVE 2.00 TO WKS-TASA-TARDANZA
043800            END-IF
043900            COMPUTE WKS-MONTO-MORA ROUNDED =
044000                    ATN-MINUTOS-TARDE OF REG-ASISTENCIA-SAL
044100                    * WKS-TASA-TARDANZA
044200            IF WKS-MONTO-MORA < 20.00
044300               MOVE 20.00 TO WKS-MONTO-MORA
044400            END-IF
044500     END-EVALUATE.
044600 341-CALCULAR-MONTO-MORA-E. EXIT.
044700
044800 342-ESCRIBIR-MORA SECTION.                                       REQ-1190
044900     ADD 1 TO WKS-FOLIO-MORA
045000     MOVE WKS-FOLIO-MORA TO WKS-FOLIO-EDITADO
045100     MOVE SPACES         TO REG-MORA-SAL
045200     MOVE 'FIN'          TO FIN-ID OF REG-MORA-SAL (1:3)
045300     MOVE WKS-FOLIO-EDITADO TO
045400          FIN-ID OF REG-MORA-SAL (4:9)
045500     MOVE 'TXN'          TO FIN-TRANSACCION-ID OF REG-MORA-SAL
045600                                                       (1:3)
045700     MOVE WKS-FOLIO-EDITADO TO
045800          FIN-TRANSACCION-ID OF REG-MORA-SAL (4:9)
045900     MOVE ATN-STU-ID OF REG-ASISTENCIA-SAL TO
046000          FIN-STU-ID OF REG-MORA-SAL
046100     MOVE PARM-EVT-ID    TO FIN-EVT-ID OF REG-MORA-SAL
046200     MOVE WKS-MONTO-MORA TO FIN-MONTO OF REG-MORA-SAL
046300     MOVE PARM-FECHA-PROCESO TO FIN-FECHA OF REG-MORA-SAL
046400     WRITE REG-MORA-SAL
046500     ADD 1 TO WKS-CONTADOR-MORAS-POST
046600     ADD WKS-MONTO-MORA TO WKS-TOTAL-MORAS-POSTEADAS.
046700 342-ESCRIBIR-MORA-E. EXIT.
046800
046900 900-ESTADISTICAS SECTION.
047000     DISPLAY '>>>>>>>>>>>>>> TFN2FINP - RESUMEN <<<<<<<<<<<<<<'
047100     DISPLAY '*  AUSENTES SINTETIZADOS  : ' WKS-CONTADOR-AUSENT
047200             'ES-SINT'
047300     DISPLAY '*  MORAS POSTEADAS        : ' WKS-CONTADOR-MORAS-
047400             'POST'
047500     DISPLAY '*  MONTO TOTAL POSTEADO   : ' WKS-TOTAL-MORAS-POS
047600             'TEADAS'
047700     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<'.
047800 900-ESTADISTICAS-E. EXIT.
047900
048000 990-CERRAR-ARCHIVOS SECTION.
048100     CLOSE STUDENT-MASTER-IN EVENT-MASTER-IN ATTENDANCE-FILE-IN
048200           FINE-FILE-IN ATTENDANCE-FILE-OUT FINE-FILE-OUT.
048300 990-CERRAR-ARCHIVOS-E. EXIT.
