000100******************************************************************
000200*                     C O P Y   T F N P A Y M                    *
000300******************************************************************
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* MIEMBRO     : TFNPAYM                                          *
000600* DESCRIPCION : LAYOUT DEL DETALLE DE PAGO (PAYMENT-FILE), SUB-  *
000700*             : TIPO DE TRANSACCION DE LEDGER.  CUANDO LA LLAVE  *
000800*             : PAY-TRANSACCION-ID INICIA CON 'SVC-TXN-' EL PAGO *
000900*             : TIENE ORIGEN EN UN CREDITO DE SERVICIO SOCIAL.   *
001000*             : ARCHIVO SECUENCIAL SOLO-ESCRITURA, SE RECORRE    *
001100*             : FILTRANDO POR STU-ID.  LEIDO POR TFN3LDGR Y      *
001200*             : TFN4RPTS.                                        *
001300******************************************************************
001400* 2024-02-14 PEDR REQ-TFN-0005 ALTA INICIAL DEL LAYOUT            *
001500* 2024-08-03 EEDR REQ-TFN-0049 SE DOCUMENTA PREFIJO SVC-TXN-      *
001600******************************************************************
001700 01  REG-PAGO.
001800     05  PAY-ID                      PIC X(12).
001900     05  PAY-TRANSACCION-ID          PIC X(12).
002000     05  PAY-STU-ID                  PIC X(09).
002100     05  PAY-MONTO                   PIC S9(07)V99 COMP-3.
002200     05  PAY-OR-NUMERO               PIC X(15).
002300     05  PAY-FECHA                   PIC 9(08).
002400     05  PAY-FECHA-R  REDEFINES PAY-FECHA.
002500         10  PAY-FECHA-ANIO          PIC 9(04).
002600         10  PAY-FECHA-MES           PIC 9(02).
002700         10  PAY-FECHA-DIA           PIC 9(02).
002800     05  FILLER                      PIC X(03).
