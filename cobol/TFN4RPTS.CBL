000100******************************************************************
000200* FECHA       : 30/04/1991                                       *
000300* PROGRAMADOR : J. ALBERTO SOLORZANO                             *
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* PROGRAMA    : TFN4RPTS                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE RESUMEN DE COBROS, MORAS Y SERVICIO      *
000800*             : SOCIAL.  RECORRE MORAS, PAGOS, SERVICIO Y LEDGER *
000900*             : YA CALCULADOS Y LOS RESUME POR MES, POR CURSO,   *
001000*             : POR ANIO Y POR SECCION; TAMBIEN DETERMINA LOS    *
001100*             : MEJORES CONTRIBUYENTES DE SERVICIO SOCIAL.       *
001200* ARCHIVOS    : STUDMAI, FINEIN, PAYMIN, SVCRIN, LEDGIN,         *
001300*             : SYS010 (REPORTE), SORTWK1 (TRABAJO)              *
001400* ACCION (ES) : I=IMPRIMIR                                       *
001500* PROGRAMA(S) : CALL TFNIOERR                                    *
001600* INSTALADO   : 30/04/1991                                       *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                            *
001900* 30/04/1991 JAS  ALTA INICIAL - REPORTE DE COBROS DEL MES       *
002000* 12/12/1994 JAS  SE AGREGA RESUMEN DE MORAS Y PAGOS POR CARRERA *
002100* 07/06/1999 MRQ  Y2K-024 REVISION DE CAMPOS DE FECHA, SE        *
002200*             CONFIRMA ANIO A 4 POSICIONES EN TODOS LOS ARCHIVOS *
002300* 03/02/2005 EEDR REQ-1205 SE AGREGA DESGLOSE DE SERVICIO SOCIAL *
002400*             POR CARRERA, ANIO Y SECCION                        *
002500* 21/10/2013 PEDR REQ-1398 SE AGREGA RANKING DE MEJORES          *
002600*             CONTRIBUYENTES DE SERVICIO SOCIAL (TOP 5)          *
002700* 15/06/2019 PEDR REQ-1460 SE AGREGA HOJA FINAL DE GRAN TOTALES  *
002800*             Y CONTEO DE CLEARANCE                              *
002900* 03/11/2023 PEDR REQ-TFN-0011 SE RENOMBRA A TFN4RPTS PARA EL    *
003000*             PROYECTO TRANSFINESY, SIN CAMBIO DE FORMATO        *
003100* 14/03/2024 EEDR REQ-TFN-0041 SE AGREGA SALDO PENDIENTE DE      *
003200*             COBRO (PISO EN CERO) A LA HOJA FINAL, Y CONTEO DE  *
003300*             ESTUDIANTES DISTINTOS AL DESGLOSE DE SERVICIO      *
003400*             SOCIAL POR CURSO/ANIO/SECCION                      *
003500* 02/05/2024 EEDR REQ-TFN-0042 CORRIGE TOTAL DE SEMESTRE EN      *
003600*             COLECTAS (YA NO ES EL GRAN TOTAL DE PAGOS), FILTRA *
003700*             PAGOS SVC-TXN- DEL DESGLOSE DE PAGOS POR CURSO     *
003800*             IGUAL QUE TFN3LDGR, Y REEMPLAZA EL GRUPO CF FINAL  *
003900*             DE MORAS POR CURSO POR UNA LINEA DE TOTAL EXPLICITA*
004000*             INMEDIATA; SE AGREGA TOTAL ANALOGO A PAGOS POR     *
004100*             CURSO                                              *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    TFN4RPTS.
004500 AUTHOR.        J ALBERTO SOLORZANO.
004600 INSTALLATION.  CONSEJO ESTUDIANTIL - CENTRO DE COMPUTO.
004700 DATE-WRITTEN.  30/04/1991.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO - CONSEJO ESTUDIANTIL.
005000 ENVIRONMENT    DIVISION.
005100 CONFIGURATION  SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CURRENCY SIGN IS 'Q' WITH PICTURE SYMBOL 'Q'.
005500 INPUT-OUTPUT   SECTION.
005600 FILE-CONTROL.
005700     SELECT STUDENT-MASTER-IN ASSIGN    TO STUDMAI
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS FS-STUDMAI.
006000     SELECT FINE-FILE-IN      ASSIGN    TO FINEIN
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS FS-FINEIN.
006300     SELECT PAYMENT-FILE-IN   ASSIGN    TO PAYMIN
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS FS-PAYMIN.
006600     SELECT SERVICE-FILE-IN   ASSIGN    TO SVCRIN
006700            ORGANIZATION      IS LINE SEQUENTIAL
006800            FILE STATUS       IS FS-SVCRIN.
006900     SELECT LEDGER-FILE-IN    ASSIGN    TO LEDGIN
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS FS-LEDGIN.
007200     SELECT REPORT-OUT        ASSIGN    TO SYS010
007300            FILE STATUS       IS FS-REPORTE.
007400     SELECT WORK-CONTRIB      ASSIGN    TO SORTWK1.
007500 DATA           DIVISION.
007600 FILE           SECTION.
007700******************************************************************
007800 FD  STUDENT-MASTER-IN.
007900     COPY TFNSTUD.
008000 FD  FINE-FILE-IN.
008100     COPY TFNFINE.
008200 FD  PAYMENT-FILE-IN.
008300     COPY TFNPAYM.
008400 FD  SERVICE-FILE-IN.
008500     COPY TFNSVCR.
008600 FD  LEDGER-FILE-IN.
008700     COPY TFNLEDG.
008800 FD  REPORT-OUT
008900     REPORT IS RPT-REPORTE.
009000 SD  WORK-CONTRIB.
009100 01  WORK-REG-CONTRIB.
009200     05  WC-MONTO-CREDITO           PIC S9(07)V99 COMP-3.
009300     05  WC-STU-ID                  PIC X(09).
009400     05  WC-HORAS                   PIC 9(05) COMP-3.
009500******************************************************************
009600*                    MAQUETACION DEL REPORTE                     *
009700******************************************************************
009800 REPORT SECTION.
009900 RD  RPT-REPORTE
010000     PAGE LIMIT IS 60 LINES
010100     HEADING 1
010200     FIRST DETAIL 4
010300     LAST DETAIL 56
010400     FOOTING 58.
010500
010600 01  TYPE IS PH.
010700     02  LINE 1.
010800         03 COLUMN  1   PIC X(38) VALUE
010900            'TRANSFINESY BATCH SUMMARY REPORT'.
011000         03 COLUMN 45   PIC X(12) VALUE 'CORTE AL:'.
011100         03 COLUMN 58   PIC 9(02)/9(02)/9(04)
011200                         SOURCE WKS-FECHA-CORTE-ED.
011300     02  LINE 2.
011400         03 COLUMN  1   PIC X(70) VALUE ALL '='.
011500
011600 01  RPT-ENCABEZADO-SECCION  TYPE IS DETAIL.
011700     02  LINE PLUS 2.
011800         03 COLUMN 1     PIC X(60) SOURCE WKS-TITULO-SECCION.
011900
012000 01  RPT-DET-COLECTA  TYPE IS DETAIL.
012100     02  LINE PLUS 1.
012200         03 COLUMN  3    PIC X(10) VALUE 'MES'.
012300         03 COLUMN 14    PIC 9(02) SOURCE WKS-LINEA-MES.
012400         03 COLUMN 30    PIC X(16) VALUE 'TOTAL-COLLECTED:'.
012500         03 COLUMN 47    PIC Q,ZZZ,ZZ9.99
012600                          SOURCE WKS-LINEA-MONTO.
012700
012800 01  RPT-DET-CURSO  TYPE IS DETAIL.
012900     02  LINE PLUS 1.
013000         03 COLUMN  3    PIC X(10) SOURCE WKS-LINEA-COD.
013100         03 COLUMN 14    PIC X(20) SOURCE WKS-LINEA-NOMBRE.
013200         03 COLUMN 47    PIC Q,ZZZ,ZZ9.99
013300                          SOURCE WKS-LINEA-MONTO.
013400
013500 01  RPT-DET-HORAS  TYPE IS DETAIL.
013600     02  LINE PLUS 1.
013700         03 COLUMN  3    PIC X(10) SOURCE WKS-LINEA-COD.
013800         03 COLUMN 14    PIC X(20) SOURCE WKS-LINEA-NOMBRE.
013900         03 COLUMN 47    PIC ZZZ,ZZ9 SOURCE WKS-LINEA-HORAS.
014000*        REQ-TFN-0041 - ESTUDIANTES DISTINTOS QUE APORTARON
014100         03 COLUMN 58    PIC ZZZZ9 SOURCE WKS-LINEA-ESTUDIANTES.
014200
014300 01  RPT-DET-TOP  TYPE IS DETAIL.
014400     02  LINE PLUS 1.
014500         03 COLUMN  3    PIC 9(02)  SOURCE WKS-LINEA-RANGO.
014600         03 COLUMN  8    PIC X(09)  SOURCE WKS-LINEA-COD.
014700         03 COLUMN 20    PIC X(30)  SOURCE WKS-LINEA-NOMBRE.
014800         03 COLUMN 52    PIC ZZZ,ZZ9 SOURCE WKS-LINEA-HORAS.
014900         03 COLUMN 60    PIC Q,ZZZ,ZZ9.99
015000                          SOURCE WKS-LINEA-MONTO.
015100
015200 01  RPT-DET-TRAILER  TYPE IS DETAIL.
015300     02  LINE PLUS 1.
015400         03 COLUMN  3    PIC X(28) SOURCE WKS-TRAILER-ROTULO.
015500         03 COLUMN 32    PIC X(20) SOURCE WKS-TRAILER-VALOR.
015600
015700 01  TYPE IS PF.
015800     02  LINE PLUS 0.
015900         03 COLUMN  1    PIC X(30) VALUE
016000            'CONSEJO ESTUDIANTIL - TRANSFINESY'.
016100         03 COLUMN 60    PIC X(7)  VALUE 'PAGINA '.
016200         03 COLUMN 68    PIC ZZZ9 SOURCE PAGE-COUNTER IN
016300                                          RPT-REPORTE.
016400
016500 01  TYPE IS RF.
016600     02  LINE PLUS 2.
016700         03 COLUMN  3    PIC X(45) VALUE
016800            'FIN DEL REPORTE TRANSFINESY BATCH SUMMARY'.
016900******************************************************************
017000 WORKING-STORAGE SECTION.
017100******************************************************************
017200 01  FS-STUDMAI                      PIC 9(02) VALUE ZEROS.
017300 01  FSE-STUDMAI.
017400     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
017500     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
017600     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
017700 01  FS-FINEIN                       PIC 9(02) VALUE ZEROS.
017800 01  FSE-FINEIN.
017900     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
018000     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
018100     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
018200 01  FS-PAYMIN                       PIC 9(02) VALUE ZEROS.
018300 01  FSE-PAYMIN.
018400     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
018500     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
018600     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
018700 01  FS-SVCRIN                       PIC 9(02) VALUE ZEROS.
018800 01  FSE-SVCRIN.
018900     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
019000     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
019100     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
019200 01  FS-LEDGIN                       PIC 9(02) VALUE ZEROS.
019300 01  FSE-LEDGIN.
019400     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
019500     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
019600     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
019700 01  FS-REPORTE                      PIC 9(02) VALUE ZEROS.
019800 01  PROGRAMA                        PIC X(08) VALUE 'TFN4RPTS'.
019900 01  ARCHIVO                         PIC X(08) VALUE SPACES.
020000 01  ACCION                          PIC X(10) VALUE SPACES.
020100 01  LLAVE                           PIC X(32) VALUE SPACES.
020200******************************************************************
020300*                  TARJETA DE PARAMETROS (SYSIN)                 *
020400******************************************************************
020500 01  WKS-TARJETA-PARM.
020600     05  PARM-ANIO-CORTE             PIC 9(04).
020700     05  PARM-MES-CORTE              PIC 9(02).
020800 01  WKS-TARJETA-PARM-R REDEFINES WKS-TARJETA-PARM
020900                                  PIC X(06).
021000 01  WKS-FECHA-CORTE-ED              PIC 9(02)9(02)9(04).
021100 01  WKS-FECHA-CORTE-ED-R REDEFINES WKS-FECHA-CORTE-ED.
021200     05  WKS-FCE-MES                 PIC 9(02).
021300     05  WKS-FCE-DIA                 PIC 9(02).
021400     05  WKS-FCE-ANIO                PIC 9(04).
021500 01  WKS-MES-INICIAL                 PIC 9(02) COMP VALUE ZEROS.
021600 01  WKS-MES-CORRIENTE               PIC 9(02) COMP VALUE ZEROS.
021700*    REQ-TFN-0042 - TRANSACCION-ID QUE INICIA CON SVC-TXN- ES PAGO CON
021800*    ORIGEN EN SERVICIO SOCIAL, NO PAGO ORDINARIO (IGUAL QUE TFN3LDGR)
021900 01  WKS-PREFIJO-SERVICIO            PIC X(08)
022000                                  VALUE 'SVC-TXN-'.
022100******************************************************************
022200*     TABLA DE ESTUDIANTES (LLAVE PARA UNIR MORA/PAGO/SERVICIO)  *
022300******************************************************************
022400 01  WKS-TOTAL-ESTUDIANTES           PIC 9(04) COMP VALUE ZEROS.
022500 01  WKS-TABLA-ESTUDIANTES.
022600     05  WKS-ESTUDIANTE OCCURS 1 TO 9999 TIMES
022700             DEPENDING ON WKS-TOTAL-ESTUDIANTES
022800             ASCENDING KEY IS T-STU-ID
022900             INDEXED BY IDX-STU.
023000         10  T-STU-ID                PIC X(09).
023100         10  T-STU-NOMBRE-COMPLETO   PIC X(30).
023200         10  T-STU-CARRERA           PIC X(10).
023300         10  T-STU-ANIO-CARRERA      PIC X(01).
023400         10  T-STU-SECCION           PIC X(05).
023500*    REQ-TFN-0041 - BANDERAS DE "YA CONTADO" PARA EL CONTEO DE
023600*    ESTUDIANTES DISTINTOS DEL DESGLOSE DE SERVICIO SOCIAL
023700     10  T-STU-CONTADO-CURSO     PIC X(01) VALUE 'N'.
023800         88  STU-CONTADO-CURSO       VALUE 'S'.
023900     10  T-STU-CONTADO-ANIO      PIC X(01) VALUE 'N'.
024000         88  STU-CONTADO-ANIO        VALUE 'S'.
024100     10  T-STU-CONTADO-SECCION   PIC X(01) VALUE 'N'.
024200         88  STU-CONTADO-SECCION     VALUE 'S'.
024300 01  WKS-INDICE-ESTUDIANTE           PIC 9(04) COMP VALUE ZEROS.
024400******************************************************************
024500*         TABLAS DE ACUMULACION (BUSQUEDA LINEAL, POCAS LLAVES) *
024600******************************************************************
024700 01  WKS-TOTAL-MESES                 PIC 9(02) COMP VALUE 6.
024800 01  WKS-TABLA-MESES.
024900     05  WKS-MES OCCURS 6 TIMES INDEXED BY IDX-MES.
025000         10  T-MES-NUMERO            PIC 9(02) VALUE ZEROS.
025100         10  T-MES-TOTAL-COBRADO     PIC S9(09)V99 VALUE ZEROS.
025200*    REQ-TFN-0042 - TOTAL DEL SEMESTRE SOLICITADO (CONTROL BREAK SOBRE
025300*    LOS MESES DE WKS-TABLA-MESES), NO EL ACUMULADO DE TODOS LOS PAGOS
025400 01  WKS-SEM-TOTAL-COBRADO           PIC S9(09)V99 VALUE ZEROS.
025500 01  WKS-TOTAL-CURSOS                PIC 9(03) COMP VALUE ZEROS.
025600 01  WKS-TABLA-CURSOS.
025700     05  WKS-CURSO OCCURS 1 TO 100 TIMES
025800             DEPENDING ON WKS-TOTAL-CURSOS
025900             INDEXED BY IDX-CUR.
026000         10  T-CUR-NOMBRE            PIC X(10) VALUE SPACES.
026100         10  T-CUR-TOTAL-MORAS       PIC S9(09)V99 VALUE ZEROS.
026200         10  T-CUR-TOTAL-PAGOS       PIC S9(09)V99 VALUE ZEROS.
026300         10  T-CUR-TOTAL-HORAS       PIC 9(07) VALUE ZEROS.
026400*    REQ-TFN-0041 - CONTADOR DE ESTUDIANTES DISTINTOS QUE
026500*    APORTARON HORAS A ESTE CURSO
026600     10  T-CUR-TOTAL-ESTUDIANTES PIC 9(05) VALUE ZEROS.
026700 01  WKS-TOTAL-ANIOS                 PIC 9(02) COMP VALUE ZEROS.
026800 01  WKS-TABLA-ANIOS.
026900     05  WKS-ANIO OCCURS 1 TO 4 TIMES
027000             DEPENDING ON WKS-TOTAL-ANIOS
027100             INDEXED BY IDX-ANI.
027200         10  T-ANI-NOMBRE            PIC X(01) VALUE SPACES.
027300         10  T-ANI-TOTAL-HORAS       PIC 9(07) VALUE ZEROS.
027400     10  T-ANI-TOTAL-ESTUDIANTES PIC 9(05) VALUE ZEROS.
027500 01  WKS-TOTAL-SECCIONES             PIC 9(02) COMP VALUE ZEROS.
027600 01  WKS-TABLA-SECCIONES.
027700     05  WKS-SECCION OCCURS 1 TO 30 TIMES
027800             DEPENDING ON WKS-TOTAL-SECCIONES
027900             INDEXED BY IDX-SEC.
028000         10  T-SEC-NOMBRE            PIC X(05) VALUE SPACES.
028100         10  T-SEC-TOTAL-HORAS       PIC 9(07) VALUE ZEROS.
028200     10  T-SEC-TOTAL-ESTUDIANTES PIC 9(05) VALUE ZEROS.
028300 01  WKS-TOTAL-CONTRIB               PIC 9(04) COMP VALUE ZEROS.
028400 01  WKS-TABLA-CONTRIB.
028500     05  WKS-CONTRIB OCCURS 1 TO 9999 TIMES
028600             DEPENDING ON WKS-TOTAL-CONTRIB
028700             INDEXED BY IDX-CON.
028800         10  T-CON-STU-ID            PIC X(09) VALUE SPACES.
028900         10  T-CON-TOTAL-HORAS       PIC 9(05) COMP-3
029000                                      VALUE ZEROS.
029100         10  T-CON-TOTAL-CREDITO     PIC S9(07)V99 COMP-3
029200                                      VALUE ZEROS.
029300******************************************************************
029400*                     LINEAS DE IMPRESION                        *
029500******************************************************************
029600 01  WKS-TITULO-SECCION               PIC X(60) VALUE SPACES.
029700 01  WKS-LINEA-MES                    PIC 9(02) VALUE ZEROS.
029800 01  WKS-LINEA-COD                    PIC X(10) VALUE SPACES.
029900 01  WKS-LINEA-NOMBRE                 PIC X(30) VALUE SPACES.
030000 01  WKS-LINEA-MONTO                  PIC S9(09)V99 VALUE ZEROS.
030100 01  WKS-LINEA-HORAS                  PIC 9(07) VALUE ZEROS.
030200     01  WKS-LINEA-ESTUDIANTES        PIC 9(05) VALUE ZEROS.
030300 01  WKS-LINEA-RANGO                  PIC 9(02) VALUE ZEROS.
030400 01  WKS-TRAILER-ROTULO               PIC X(28) VALUE SPACES.
030500 01  WKS-TRAILER-VALOR                PIC X(20) VALUE SPACES.
030600******************************************************************
030700*                CONTADORES, FLAGS Y GRAN TOTALES                *
030800******************************************************************
030900 01  WKS-GRAN-TOTALES.
031000     05  WKS-GT-MORAS                 PIC S9(09)V99 VALUE ZEROS.
031100     05  WKS-GT-PAGOS                 PIC S9(09)V99 VALUE ZEROS.
031200     05  WKS-GT-SERVICIO              PIC S9(09)V99 VALUE ZEROS.
031300     05  WKS-GT-LIBRES                PIC 9(06) VALUE ZEROS.
031400     05  WKS-GT-CON-SALDO             PIC 9(06) VALUE ZEROS.
031500*    REQ-TFN-0041 - SALDO PENDIENTE DE COBRO, PISO EN CERO
031600*    (MORAS MENOS PAGOS MENOS SERVICIO, NUNCA NEGATIVO)
031700     05  WKS-GT-SALDO-ROLLUP          PIC 9(09)V99 VALUE ZEROS.
031800 01  WKS-GRAN-TOTALES-R REDEFINES WKS-GRAN-TOTALES
031900                                  PIC X(56).
032000     01  WKS-SALDO-CALC               PIC S9(09)V99 COMP-3
032100                                       VALUE ZEROS.
032200 01  WKS-SUBIDX                       PIC 9(04) COMP VALUE ZEROS.
032300 01  WKS-TOP-N                        PIC 9(02) COMP VALUE 5.
032400 01  WKS-TOP-IMPRESOS                 PIC 9(02) COMP VALUE ZEROS.
032500 01  WKS-FIN-WORKFILE                 PIC 9(01) VALUE ZEROS.
032600     88  FIN-WORKFILE                     VALUE 1.
032700******************************************************************
032800 PROCEDURE DIVISION.
032900******************************************************************
033000 000-MAIN SECTION.
033100     PERFORM 100-ABRIR-ARCHIVOS
033200     PERFORM 110-LEER-TARJETA-PARM
033300     PERFORM 200-CARGAR-TABLA-ESTUDIANTES
033400     INITIATE RPT-REPORTE
033500     PERFORM 310-ACUMULAR-COBROS-MES
033600     PERFORM 320-ACUMULAR-MORAS-CURSO
033700     PERFORM 330-ACUMULAR-PAGOS-CURSO
033800     PERFORM 340-ACUMULAR-SERVICIO
033900     PERFORM 350-IMPRIMIR-COLECCIONES
034000     PERFORM 360-IMPRIMIR-MORAS-POR-CURSO
034100     PERFORM 370-IMPRIMIR-PAGOS-POR-CURSO
034200     PERFORM 380-IMPRIMIR-SERVICIO-DESGLOSE
034300     PERFORM 390-TOP-CONTRIBUYENTES-SERVICIO
034400     PERFORM 395-IMPRIMIR-TRAILER
034500     TERMINATE RPT-REPORTE
034600     PERFORM 990-CERRAR-ARCHIVOS
034700     STOP RUN.
034800 000-MAIN-E. EXIT.
034900
035000 100-ABRIR-ARCHIVOS SECTION.
035100     OPEN INPUT  STUDENT-MASTER-IN FINE-FILE-IN PAYMENT-FILE-IN
035200                 SERVICE-FILE-IN LEDGER-FILE-IN
035300          OUTPUT REPORT-OUT
035400     IF FS-STUDMAI NOT = 0 AND 97
035500        MOVE 'OPEN' TO ACCION MOVE 'STUDMAI' TO ARCHIVO
035600        CALL 'TFNIOERR' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035700                              FS-STUDMAI, FSE-STUDMAI
035800        MOVE 91 TO RETURN-CODE
035900        STOP RUN
036000     END-IF.
036100 100-ABRIR-ARCHIVOS-E. EXIT.
036200
036300 110-LEER-TARJETA-PARM SECTION.
036400     ACCEPT WKS-TARJETA-PARM FROM SYSIN
036500     MOVE PARM-MES-CORTE TO WKS-FECHA-CORTE-ED (1:2)
036600     MOVE PARM-ANIO-CORTE TO WKS-FECHA-CORTE-ED (5:4)
036700     MOVE 01              TO WKS-FECHA-CORTE-ED (3:2)
036800     IF PARM-MES-CORTE >= 1 AND PARM-MES-CORTE <= 5
036900        MOVE 1 TO WKS-MES-INICIAL
037000     ELSE
037100        MOVE 6 TO WKS-MES-INICIAL
037200     END-IF.
037300 110-LEER-TARJETA-PARM-E. EXIT.
037400
037500 200-CARGAR-TABLA-ESTUDIANTES SECTION.
037600     PERFORM 201-LEER-ESTUDIANTE
037700     PERFORM 202-AGREGAR-ESTUDIANTE-A-TABLA
037800             UNTIL FS-STUDMAI = 10.
037900 200-CARGAR-TABLA-ESTUDIANTES-E. EXIT.
038000
038100 201-LEER-ESTUDIANTE SECTION.
038200     READ STUDENT-MASTER-IN
038300        AT END MOVE 10 TO FS-STUDMAI
038400     END-READ.
038500 201-LEER-ESTUDIANTE-E. EXIT.
038600
038700 202-AGREGAR-ESTUDIANTE-A-TABLA SECTION.
038800     ADD 1 TO WKS-TOTAL-ESTUDIANTES
038900     MOVE STU-ID               TO T-STU-ID (WKS-TOTAL-ESTUDIANTES)
039000     STRING STU-PRIMER-NOMBRE DELIMITED BY SIZE
039100            ' '                DELIMITED BY SIZE
039200            STU-APELLIDO       DELIMITED BY SIZE
039300       INTO T-STU-NOMBRE-COMPLETO (WKS-TOTAL-ESTUDIANTES)
039400     MOVE STU-CARRERA          TO
039500          T-STU-CARRERA (WKS-TOTAL-ESTUDIANTES)
039600     MOVE STU-ANIO-CARRERA     TO
039700          T-STU-ANIO-CARRERA (WKS-TOTAL-ESTUDIANTES)
039800     MOVE STU-SECCION          TO
039900          T-STU-SECCION (WKS-TOTAL-ESTUDIANTES)
040000     PERFORM 201-LEER-ESTUDIANTE.
040100 202-AGREGAR-ESTUDIANTE-A-TABLA-E. EXIT.
040200
040300* COLLECTIONS REPORT: SUMA DE PAGOS POR MES DENTRO DEL SEMESTRE
040400* SOLICITADO (ENERO..MES O JUNIO..MES)
040500 310-ACUMULAR-COBROS-MES SECTION.
040600     PERFORM 313-INICIALIZAR-UN-MES
040700             VARYING IDX-MES FROM 1 BY 1 UNTIL IDX-MES > 6
040800     MOVE WKS-MES-INICIAL TO WKS-MES-CORRIENTE
040900     PERFORM 314-ASIGNAR-NUMERO-MES
041000             VARYING IDX-MES FROM 1 BY 1
041100             UNTIL WKS-MES-CORRIENTE > PARM-MES-CORTE
041200     PERFORM 311-LEER-PAGO-MES
041300     PERFORM 312-SUMAR-PAGO-MES UNTIL FS-PAYMIN = 10
041400     CLOSE PAYMENT-FILE-IN
041500     OPEN INPUT PAYMENT-FILE-IN.
041600 310-ACUMULAR-COBROS-MES-E. EXIT.
041700
041800 311-LEER-PAGO-MES SECTION.
041900     READ PAYMENT-FILE-IN
042000        AT END MOVE 10 TO FS-PAYMIN
042100     END-READ.
042200 311-LEER-PAGO-MES-E. EXIT.
042300
042400 312-SUMAR-PAGO-MES SECTION.
042500     IF PAY-FECHA-ANIO = PARM-ANIO-CORTE
042600        PERFORM 315-SUMAR-SI-COINCIDE-MES
042700                VARYING IDX-MES FROM 1 BY 1 UNTIL IDX-MES > 6
042800     END-IF
042900     PERFORM 311-LEER-PAGO-MES.
043000 312-SUMAR-PAGO-MES-E. EXIT.
043100
043200 313-INICIALIZAR-UN-MES SECTION.
043300     MOVE ZEROS TO T-MES-NUMERO (IDX-MES)
043400     MOVE ZEROS TO T-MES-TOTAL-COBRADO (IDX-MES).
043500 313-INICIALIZAR-UN-MES-E. EXIT.
043600
043700 314-ASIGNAR-NUMERO-MES SECTION.
043800     MOVE WKS-MES-CORRIENTE TO T-MES-NUMERO (IDX-MES)
043900     ADD 1 TO WKS-MES-CORRIENTE.
044000 314-ASIGNAR-NUMERO-MES-E. EXIT.
044100
044200 315-SUMAR-SI-COINCIDE-MES SECTION.
044300     IF T-MES-NUMERO (IDX-MES) = PAY-FECHA-MES
044400        ADD PAY-MONTO TO T-MES-TOTAL-COBRADO (IDX-MES)
044500     END-IF.
044600 315-SUMAR-SI-COINCIDE-MES-E. EXIT.
044700
044800* FINES-ISSUED REPORT: MORAS AGRUPADAS POR CURSO DEL ESTUDIANTE
044900 320-ACUMULAR-MORAS-CURSO SECTION.
045000     PERFORM 321-LEER-MORA-CURSO
045100     PERFORM 322-SUMAR-MORA-CURSO UNTIL FS-FINEIN = 10.
045200 320-ACUMULAR-MORAS-CURSO-E. EXIT.
045300
045400 321-LEER-MORA-CURSO SECTION.
045500     READ FINE-FILE-IN
045600        AT END MOVE 10 TO FS-FINEIN
045700     END-READ.
045800 321-LEER-MORA-CURSO-E. EXIT.
045900
046000 322-SUMAR-MORA-CURSO SECTION.
046100     IF FIN-MONTO > 0
046200        PERFORM 323-BUSCAR-ESTUDIANTE-POR-FIN
046300        IF WKS-INDICE-ESTUDIANTE > 0
046400           MOVE T-STU-CARRERA (WKS-INDICE-ESTUDIANTE) TO
046500                WKS-LINEA-COD
046600           PERFORM 900-UBICAR-CURSO
046700           ADD FIN-MONTO TO T-CUR-TOTAL-MORAS (IDX-CUR)
046800           ADD FIN-MONTO TO WKS-GT-MORAS
046900        END-IF
047000     END-IF
047100     PERFORM 321-LEER-MORA-CURSO.
047200 322-SUMAR-MORA-CURSO-E. EXIT.
047300
047400 323-BUSCAR-ESTUDIANTE-POR-FIN SECTION.
047500     MOVE ZEROS TO WKS-INDICE-ESTUDIANTE
047600     IF WKS-TOTAL-ESTUDIANTES > 0
047700        SEARCH ALL WKS-ESTUDIANTE
047800           AT END CONTINUE
047900           WHEN T-STU-ID (IDX-STU) = FIN-STU-ID
048000                SET WKS-INDICE-ESTUDIANTE TO IDX-STU
048100        END-SEARCH
048200     END-IF.
048300 323-BUSCAR-ESTUDIANTE-POR-FIN-E. EXIT.
048400
048500* PAYMENTS REPORT: PAGOS AGRUPADOS POR CURSO DEL ESTUDIANTE
048600 330-ACUMULAR-PAGOS-CURSO SECTION.
048700     PERFORM 331-LEER-PAGO-CURSO
048800     PERFORM 332-SUMAR-PAGO-CURSO UNTIL FS-PAYMIN = 10.
048900 330-ACUMULAR-PAGOS-CURSO-E. EXIT.
049000
049100 331-LEER-PAGO-CURSO SECTION.
049200     READ PAYMENT-FILE-IN
049300        AT END MOVE 10 TO FS-PAYMIN
049400     END-READ.
049500 331-LEER-PAGO-CURSO-E. EXIT.
049600
049700 332-SUMAR-PAGO-CURSO SECTION.
049800     PERFORM 333-BUSCAR-ESTUDIANTE-POR-PAY
049900     IF WKS-INDICE-ESTUDIANTE > 0
050000*    REQ-TFN-0042 - LOS PAGOS CON TRANSACCION-ID SVC-TXN- SON CREDITO
050100*    DE SERVICIO SOCIAL, NO ENTRAN AL DESGLOSE DE PAGOS POR CURSO
050200        IF PAY-TRANSACCION-ID (1:8) = WKS-PREFIJO-SERVICIO
050300           ADD PAY-MONTO TO WKS-GT-SERVICIO
050400        ELSE
050500           MOVE T-STU-CARRERA (WKS-INDICE-ESTUDIANTE) TO
050600                WKS-LINEA-COD
050700           PERFORM 900-UBICAR-CURSO
050800           ADD PAY-MONTO TO T-CUR-TOTAL-PAGOS (IDX-CUR)
050900           ADD PAY-MONTO TO WKS-GT-PAGOS
051000        END-IF
051100     END-IF
051200     PERFORM 331-LEER-PAGO-CURSO.
051300 332-SUMAR-PAGO-CURSO-E. EXIT.
051400
051500 333-BUSCAR-ESTUDIANTE-POR-PAY SECTION.
051600     MOVE ZEROS TO WKS-INDICE-ESTUDIANTE
051700     IF WKS-TOTAL-ESTUDIANTES > 0
051800        SEARCH ALL WKS-ESTUDIANTE
051900           AT END CONTINUE
052000           WHEN T-STU-ID (IDX-STU) = PAY-STU-ID
052100                SET WKS-INDICE-ESTUDIANTE TO IDX-STU
052200        END-SEARCH
052300     END-IF.
052400 333-BUSCAR-ESTUDIANTE-POR-PAY-E. EXIT.
052500
052600* SERVICE BREAKDOWN: HORAS RENDIDAS POR CURSO, POR ANIO Y POR
052700* SECCION, MAS LA TABLA DE CONTRIBUYENTES PARA EL TOP 5
052800 340-ACUMULAR-SERVICIO SECTION.                                   REQ-1205
052900     PERFORM 341-LEER-SERVICIO
053000     PERFORM 342-SUMAR-SERVICIO UNTIL FS-SVCRIN = 10.
053100 340-ACUMULAR-SERVICIO-E. EXIT.
053200
053300 341-LEER-SERVICIO SECTION.                                       REQ-1205
053400     READ SERVICE-FILE-IN
053500        AT END MOVE 10 TO FS-SVCRIN
053600     END-READ.
053700 341-LEER-SERVICIO-E. EXIT.
053800
053900 342-SUMAR-SERVICIO SECTION.                                      REQ-1205
054000     IF SVC-HORAS > 0
054100        PERFORM 343-BUSCAR-ESTUDIANTE-POR-SVC
054200        IF WKS-INDICE-ESTUDIANTE > 0
054300           MOVE T-STU-CARRERA (WKS-INDICE-ESTUDIANTE) TO
054400                WKS-LINEA-COD
054500           PERFORM 900-UBICAR-CURSO
054600           ADD SVC-HORAS TO T-CUR-TOTAL-HORAS (IDX-CUR)
054700*          REQ-TFN-0041 - CONTAR AL ESTUDIANTE UNA SOLA VEZ
054800*          POR CURSO, AUNQUE TENGA VARIOS REGISTROS DE SERVICIO
054900         IF NOT STU-CONTADO-CURSO (WKS-INDICE-ESTUDIANTE)
055000            ADD 1 TO T-CUR-TOTAL-ESTUDIANTES (IDX-CUR)
055100            SET STU-CONTADO-CURSO (WKS-INDICE-ESTUDIANTE)
055200                                                      TO TRUE
055300         END-IF
055400           MOVE T-STU-ANIO-CARRERA (WKS-INDICE-ESTUDIANTE) TO
055500                WKS-LINEA-COD (1:1)
055600           PERFORM 901-UBICAR-ANIO
055700           ADD SVC-HORAS TO T-ANI-TOTAL-HORAS (IDX-ANI)
055800         IF NOT STU-CONTADO-ANIO (WKS-INDICE-ESTUDIANTE)
055900            ADD 1 TO T-ANI-TOTAL-ESTUDIANTES (IDX-ANI)
056000            SET STU-CONTADO-ANIO (WKS-INDICE-ESTUDIANTE)
056100                                                      TO TRUE
056200         END-IF
056300           MOVE T-STU-SECCION (WKS-INDICE-ESTUDIANTE) TO
056400                WKS-LINEA-COD (1:5)
056500           PERFORM 902-UBICAR-SECCION
056600           ADD SVC-HORAS TO T-SEC-TOTAL-HORAS (IDX-SEC)
056700         IF NOT STU-CONTADO-SECCION (WKS-INDICE-ESTUDIANTE)
056800            ADD 1 TO T-SEC-TOTAL-ESTUDIANTES (IDX-SEC)
056900            SET STU-CONTADO-SECCION (WKS-INDICE-ESTUDIANTE)
057000                                                      TO TRUE
057100         END-IF
057200           ADD SVC-MONTO-CREDITO TO WKS-GT-SERVICIO
057300           PERFORM 344-ACUMULAR-CONTRIBUYENTE
057400        END-IF
057500     END-IF
057600     PERFORM 341-LEER-SERVICIO.
057700 342-SUMAR-SERVICIO-E. EXIT.
057800
057900 343-BUSCAR-ESTUDIANTE-POR-SVC SECTION.                           REQ-1205
058000     MOVE ZEROS TO WKS-INDICE-ESTUDIANTE
058100     IF WKS-TOTAL-ESTUDIANTES > 0
058200        SEARCH ALL WKS-ESTUDIANTE
058300           AT END CONTINUE
058400           WHEN T-STU-ID (IDX-STU) = SVC-STU-ID
058500                SET WKS-INDICE-ESTUDIANTE TO IDX-STU
058600        END-SEARCH
058700     END-IF.
058800 343-BUSCAR-ESTUDIANTE-POR-SVC-E. EXIT.
058900
059000 344-ACUMULAR-CONTRIBUYENTE SECTION.                              REQ-1205
059100     SET IDX-CON TO 1
059200     MOVE ZEROS TO WKS-SUBIDX
059300     IF WKS-TOTAL-CONTRIB > 0
059400        SEARCH WKS-CONTRIB VARYING IDX-CON
059500           AT END CONTINUE
059600           WHEN T-CON-STU-ID (IDX-CON) = SVC-STU-ID
059700                SET WKS-SUBIDX TO IDX-CON
059800        END-SEARCH
059900     END-IF
060000     IF WKS-SUBIDX = 0
060100        ADD 1 TO WKS-TOTAL-CONTRIB
060200        MOVE SVC-STU-ID TO T-CON-STU-ID (WKS-TOTAL-CONTRIB)
060300        MOVE ZEROS TO T-CON-TOTAL-HORAS (WKS-TOTAL-CONTRIB)
060400        MOVE ZEROS TO T-CON-TOTAL-CREDITO (WKS-TOTAL-CONTRIB)
060500        MOVE WKS-TOTAL-CONTRIB TO WKS-SUBIDX
060600     END-IF
060700     ADD SVC-HORAS TO T-CON-TOTAL-HORAS (WKS-SUBIDX)
060800     ADD SVC-MONTO-CREDITO TO T-CON-TOTAL-CREDITO (WKS-SUBIDX).
060900 344-ACUMULAR-CONTRIBUYENTE-E. EXIT.
061000
061100 350-IMPRIMIR-COLECCIONES SECTION.                                REQ-1205
061200     MOVE 'COLLECTIONS' TO WKS-TITULO-SECCION
061300     GENERATE RPT-ENCABEZADO-SECCION
061400     MOVE ZEROS TO WKS-SEM-TOTAL-COBRADO
061500     PERFORM 351-IMPRIMIR-UN-MES
061600             VARYING IDX-MES FROM 1 BY 1 UNTIL IDX-MES > 6.
061700*    REQ-TFN-0042 - EL TOTAL DEL SEMESTRE ES EL CONTROL BREAK DE LOS
061800*    MESES LISTADOS ARRIBA, NO WKS-GT-PAGOS (QUE ES TODO PAGO RECIBIDO)
061900     MOVE WKS-SEM-TOTAL-COBRADO TO WKS-LINEA-MONTO
062000     MOVE 99           TO WKS-LINEA-MES
062100     GENERATE RPT-DET-COLECTA.
062200 350-IMPRIMIR-COLECCIONES-E. EXIT.
062300
062400 351-IMPRIMIR-UN-MES SECTION.                                     REQ-1205
062500     IF T-MES-NUMERO (IDX-MES) > 0
062600        MOVE T-MES-NUMERO (IDX-MES)        TO WKS-LINEA-MES
062700        MOVE T-MES-TOTAL-COBRADO (IDX-MES) TO WKS-LINEA-MONTO
062800        ADD T-MES-TOTAL-COBRADO (IDX-MES) TO WKS-SEM-TOTAL-COBRADO
062900        GENERATE RPT-DET-COLECTA
063000     END-IF.
063100 351-IMPRIMIR-UN-MES-E. EXIT.
063200
063300 360-IMPRIMIR-MORAS-POR-CURSO SECTION.
063400     MOVE 'FINES BY COURSE' TO WKS-TITULO-SECCION
063500     GENERATE RPT-ENCABEZADO-SECCION
063600     PERFORM 361-IMPRIMIR-UNA-MORA-CURSO
063700             VARYING IDX-CUR FROM 1 BY 1
063800             UNTIL IDX-CUR > WKS-TOTAL-CURSOS.
063900*    REQ-TFN-0042 - TOTAL GENERAL INMEDIATAMENTE DESPUES DEL DESGLOSE
064000*    POR CURSO (YA NO SE USA CF FINAL, QUE IMPRIME HASTA EL TERMINATE)
064100     MOVE 'TOTAL-FINES-BY-COURSE' TO WKS-TRAILER-ROTULO
064200     MOVE WKS-GT-MORAS TO WKS-TRAILER-VALOR
064300     GENERATE RPT-DET-TRAILER.
064400 360-IMPRIMIR-MORAS-POR-CURSO-E. EXIT.
064500
064600 361-IMPRIMIR-UNA-MORA-CURSO SECTION.
064700     MOVE T-CUR-NOMBRE (IDX-CUR)      TO WKS-LINEA-COD
064800     MOVE T-CUR-NOMBRE (IDX-CUR)      TO WKS-LINEA-NOMBRE
064900     MOVE T-CUR-TOTAL-MORAS (IDX-CUR) TO WKS-LINEA-MONTO
065000     GENERATE RPT-DET-CURSO.
065100 361-IMPRIMIR-UNA-MORA-CURSO-E. EXIT.
065200
065300 370-IMPRIMIR-PAGOS-POR-CURSO SECTION.
065400     MOVE 'PAYMENTS BY COURSE' TO WKS-TITULO-SECCION
065500     GENERATE RPT-ENCABEZADO-SECCION
065600     PERFORM 371-IMPRIMIR-UN-PAGO-CURSO
065700             VARYING IDX-CUR FROM 1 BY 1
065800             UNTIL IDX-CUR > WKS-TOTAL-CURSOS.
065900*    REQ-TFN-0042 - MISMA FORMA DE CONTROL BREAK QUE FINES BY COURSE,
066000*    TERMINA CON UNA LINEA DE TOTAL GENERAL
066100     MOVE 'TOTAL-PAYMENTS-BY-COURSE' TO WKS-TRAILER-ROTULO
066200     MOVE WKS-GT-PAGOS TO WKS-TRAILER-VALOR
066300     GENERATE RPT-DET-TRAILER.
066400 370-IMPRIMIR-PAGOS-POR-CURSO-E. EXIT.
066500
066600 371-IMPRIMIR-UN-PAGO-CURSO SECTION.
066700     MOVE T-CUR-NOMBRE (IDX-CUR)      TO WKS-LINEA-COD
066800     MOVE T-CUR-NOMBRE (IDX-CUR)      TO WKS-LINEA-NOMBRE
066900     MOVE T-CUR-TOTAL-PAGOS (IDX-CUR) TO WKS-LINEA-MONTO
067000     GENERATE RPT-DET-CURSO.
067100 371-IMPRIMIR-UN-PAGO-CURSO-E. EXIT.
067200
067300 380-IMPRIMIR-SERVICIO-DESGLOSE SECTION.                          REQ-1205
067400     MOVE 'SERVICE HOURS BY COURSE' TO WKS-TITULO-SECCION
067500     GENERATE RPT-ENCABEZADO-SECCION
067600     PERFORM 381-IMPRIMIR-HORAS-UN-CURSO
067700             VARYING IDX-CUR FROM 1 BY 1
067800             UNTIL IDX-CUR > WKS-TOTAL-CURSOS
067900     MOVE 'SERVICE HOURS BY YEAR LEVEL' TO WKS-TITULO-SECCION
068000     GENERATE RPT-ENCABEZADO-SECCION
068100     PERFORM 382-IMPRIMIR-HORAS-UN-ANIO
068200             VARYING IDX-ANI FROM 1 BY 1
068300             UNTIL IDX-ANI > WKS-TOTAL-ANIOS
068400     MOVE 'SERVICE HOURS BY SECTION' TO WKS-TITULO-SECCION
068500     GENERATE RPT-ENCABEZADO-SECCION
068600     PERFORM 383-IMPRIMIR-HORAS-UNA-SECCION
068700             VARYING IDX-SEC FROM 1 BY 1
068800             UNTIL IDX-SEC > WKS-TOTAL-SECCIONES.
068900 380-IMPRIMIR-SERVICIO-DESGLOSE-E. EXIT.
069000
069100 381-IMPRIMIR-HORAS-UN-CURSO SECTION.                             REQ-1205
069200     MOVE T-CUR-NOMBRE (IDX-CUR)      TO WKS-LINEA-COD
069300     MOVE T-CUR-NOMBRE (IDX-CUR)      TO WKS-LINEA-NOMBRE
069400     MOVE T-CUR-TOTAL-HORAS (IDX-CUR) TO WKS-LINEA-HORAS
069500     MOVE T-CUR-TOTAL-ESTUDIANTES (IDX-CUR)
069600                                   TO WKS-LINEA-ESTUDIANTES
069700     GENERATE RPT-DET-HORAS.
069800 381-IMPRIMIR-HORAS-UN-CURSO-E. EXIT.
069900
070000 382-IMPRIMIR-HORAS-UN-ANIO SECTION.                              REQ-1205
070100     MOVE T-ANI-NOMBRE (IDX-ANI)      TO WKS-LINEA-COD
070200     MOVE T-ANI-NOMBRE (IDX-ANI)      TO WKS-LINEA-NOMBRE
070300     MOVE T-ANI-TOTAL-HORAS (IDX-ANI) TO WKS-LINEA-HORAS
070400     MOVE T-ANI-TOTAL-ESTUDIANTES (IDX-ANI)
070500                                   TO WKS-LINEA-ESTUDIANTES
070600     GENERATE RPT-DET-HORAS.
070700 382-IMPRIMIR-HORAS-UN-ANIO-E. EXIT.
070800
070900 383-IMPRIMIR-HORAS-UNA-SECCION SECTION.                          REQ-1205
071000     MOVE T-SEC-NOMBRE (IDX-SEC)      TO WKS-LINEA-COD
071100     MOVE T-SEC-NOMBRE (IDX-SEC)      TO WKS-LINEA-NOMBRE
071200     MOVE T-SEC-TOTAL-HORAS (IDX-SEC) TO WKS-LINEA-HORAS
071300     MOVE T-SEC-TOTAL-ESTUDIANTES (IDX-SEC)
071400                                   TO WKS-LINEA-ESTUDIANTES
071500     GENERATE RPT-DET-HORAS.
071600 383-IMPRIMIR-HORAS-UNA-SECCION-E. EXIT.
071700
071800* TOP SERVICE CONTRIBUTORS: SE VUELCA LA TABLA DE CONTRIBUYENTES
071900* A UN ARCHIVO DE TRABAJO Y SE ORDENA DESCENDENTE POR CREDITO
072000 390-TOP-CONTRIBUYENTES-SERVICIO SECTION.                         REQ-1398
072100     MOVE 'TOP SERVICE CONTRIBUTORS' TO WKS-TITULO-SECCION
072200     GENERATE RPT-ENCABEZADO-SECCION
072300     MOVE ZEROS TO WKS-TOP-IMPRESOS
072400     SORT WORK-CONTRIB
072500          ON DESCENDING KEY WC-MONTO-CREDITO
072600          INPUT  PROCEDURE IS 391-ALIMENTAR-ORDENAMIENTO
072700          OUTPUT PROCEDURE IS 392-IMPRIMIR-ORDENADOS.
072800 390-TOP-CONTRIBUYENTES-SERVICIO-E. EXIT.
072900
073000 391-ALIMENTAR-ORDENAMIENTO SECTION.                              REQ-1398
073100     PERFORM 391-1-CARGAR-UN-CONTRIBUYENTE
073200             VARYING IDX-CON FROM 1 BY 1
073300             UNTIL IDX-CON > WKS-TOTAL-CONTRIB.
073400 391-ALIMENTAR-ORDENAMIENTO-E. EXIT.
073500
073600 391-1-CARGAR-UN-CONTRIBUYENTE SECTION.                           REQ-1398
073700     MOVE T-CON-TOTAL-CREDITO (IDX-CON) TO WC-MONTO-CREDITO
073800     MOVE T-CON-STU-ID (IDX-CON)        TO WC-STU-ID
073900     MOVE T-CON-TOTAL-HORAS (IDX-CON)   TO WC-HORAS
074000     RELEASE WORK-REG-CONTRIB.
074100 391-1-CARGAR-UN-CONTRIBUYENTE-E. EXIT.
074200
074300 392-IMPRIMIR-ORDENADOS SECTION.                                  REQ-1398
074400     PERFORM 393-DEVOLVER-Y-CONTAR
074500        UNTIL FIN-WORKFILE OR WKS-TOP-IMPRESOS >= WKS-TOP-N.
074600 392-IMPRIMIR-ORDENADOS-E. EXIT.
074700
074800 393-DEVOLVER-Y-CONTAR SECTION.                                   REQ-1398
074900     RETURN WORK-CONTRIB
075000        AT END SET FIN-WORKFILE TO TRUE
075100     END-RETURN
075200     IF NOT FIN-WORKFILE
075300        ADD 1 TO WKS-TOP-IMPRESOS
075400        MOVE WKS-TOP-IMPRESOS       TO WKS-LINEA-RANGO
075500        MOVE WC-STU-ID              TO WKS-LINEA-COD
075600        PERFORM 394-BUSCAR-ESTUDIANTE-POR-CONTRIB
075700        IF WKS-INDICE-ESTUDIANTE > 0
075800           MOVE T-STU-NOMBRE-COMPLETO (WKS-INDICE-ESTUDIANTE)
075900                                       TO WKS-LINEA-NOMBRE
076000        ELSE
076100           MOVE SPACES                 TO WKS-LINEA-NOMBRE
076200        END-IF
076300        MOVE WC-HORAS               TO WKS-LINEA-HORAS
076400        MOVE WC-MONTO-CREDITO       TO WKS-LINEA-MONTO
076500        GENERATE RPT-DET-TOP
076600     END-IF.
076700 393-DEVOLVER-Y-CONTAR-E. EXIT.
076800
076900 394-BUSCAR-ESTUDIANTE-POR-CONTRIB SECTION.                       REQ-1398
077000     MOVE ZEROS TO WKS-INDICE-ESTUDIANTE
077100     IF WKS-TOTAL-ESTUDIANTES > 0
077200        SEARCH ALL WKS-ESTUDIANTE
077300           AT END CONTINUE
077400           WHEN T-STU-ID (IDX-STU) = WC-STU-ID
077500                SET WKS-INDICE-ESTUDIANTE TO IDX-STU
077600        END-SEARCH
077700     END-IF.
077800 394-BUSCAR-ESTUDIANTE-POR-CONTRIB-E. EXIT.
077900
078000* TRAILER: GRAN TOTALES Y CONTEO DE CLEARANCE TOMADO DEL LEDGER
078100 395-IMPRIMIR-TRAILER SECTION.                                    REQ-1460
078200     PERFORM 396-LEER-LEDGER
078300     PERFORM 397-CONTAR-CLEARANCE UNTIL FS-LEDGIN = 10
078400     MOVE 'TRAILER' TO WKS-TITULO-SECCION
078500     GENERATE RPT-ENCABEZADO-SECCION
078600     MOVE 'TOTAL-FINES-ISSUED'      TO WKS-TRAILER-ROTULO
078700     MOVE WKS-GT-MORAS TO WKS-TRAILER-VALOR
078800     GENERATE RPT-DET-TRAILER
078900     MOVE 'TOTAL-PAYMENTS'          TO WKS-TRAILER-ROTULO
079000     MOVE WKS-GT-PAGOS TO WKS-TRAILER-VALOR
079100     GENERATE RPT-DET-TRAILER
079200     MOVE 'TOTAL-SERVICE-CREDITS'   TO WKS-TRAILER-ROTULO
079300     MOVE WKS-GT-SERVICIO TO WKS-TRAILER-VALOR
079400     GENERATE RPT-DET-TRAILER
079500     MOVE 'STUDENTS-CLEARED-COUNT'  TO WKS-TRAILER-ROTULO
079600     MOVE WKS-GT-LIBRES TO WKS-TRAILER-VALOR
079700     GENERATE RPT-DET-TRAILER
079800     MOVE 'STUDENTS-WITH-BALANCE-COUNT' TO WKS-TRAILER-ROTULO
079900     MOVE WKS-GT-CON-SALDO TO WKS-TRAILER-VALOR
080000     GENERATE RPT-DET-TRAILER
080100*    REQ-TFN-0041 - VARIANTE DE PISO-EN-CERO DE LA FORMULA DE
080200*    SALDO DEL LEDGER, SOLO PARA DESPLIEGUE EN EL RESUMEN
080300     COMPUTE WKS-SALDO-CALC =
080400           WKS-GT-MORAS - WKS-GT-PAGOS - WKS-GT-SERVICIO
080500     IF WKS-SALDO-CALC < 0
080600        MOVE ZEROS TO WKS-GT-SALDO-ROLLUP
080700     ELSE
080800        MOVE WKS-SALDO-CALC TO WKS-GT-SALDO-ROLLUP
080900     END-IF
081000     MOVE 'OUTSTANDING-BALANCE-ROLLUP' TO WKS-TRAILER-ROTULO
081100     MOVE WKS-GT-SALDO-ROLLUP TO WKS-TRAILER-VALOR
081200     GENERATE RPT-DET-TRAILER.
081300 395-IMPRIMIR-TRAILER-E. EXIT.
081400
081500 396-LEER-LEDGER SECTION.                                         REQ-1460
081600     READ LEDGER-FILE-IN
081700        AT END MOVE 10 TO FS-LEDGIN
081800     END-READ.
081900 396-LEER-LEDGER-E. EXIT.
082000
082100 397-CONTAR-CLEARANCE SECTION.                                    REQ-1460
082200     IF LED-LIBRE
082300        ADD 1 TO WKS-GT-LIBRES
082400     ELSE
082500        ADD 1 TO WKS-GT-CON-SALDO
082600     END-IF
082700     PERFORM 396-LEER-LEDGER.
082800 397-CONTAR-CLEARANCE-E. EXIT.
082900
083000* BUSQUEDA LINEAL DE UN CURSO EN LA TABLA CHICA DE CURSOS; SI NO
083100* EXISTE SE AGREGA
083200 900-UBICAR-CURSO SECTION.
083300     SET IDX-CUR TO 1
083400     MOVE ZEROS TO WKS-SUBIDX
083500     IF WKS-TOTAL-CURSOS > 0
083600        SEARCH WKS-CURSO VARYING IDX-CUR
083700           AT END CONTINUE
083800           WHEN T-CUR-NOMBRE (IDX-CUR) = WKS-LINEA-COD
083900                SET WKS-SUBIDX TO IDX-CUR
084000        END-SEARCH
084100     END-IF
084200     IF WKS-SUBIDX = 0
084300        ADD 1 TO WKS-TOTAL-CURSOS
084400        MOVE WKS-LINEA-COD TO T-CUR-NOMBRE (WKS-TOTAL-CURSOS)
084500        SET IDX-CUR TO WKS-TOTAL-CURSOS
084600     ELSE
084700        SET IDX-CUR TO WKS-SUBIDX
084800     END-IF.
084900 900-UBICAR-CURSO-E. EXIT.
085000
085100 901-UBICAR-ANIO SECTION.
085200     SET IDX-ANI TO 1
085300     MOVE ZEROS TO WKS-SUBIDX
085400     IF WKS-TOTAL-ANIOS > 0
085500        SEARCH WKS-ANIO VARYING IDX-ANI
085600           AT END CONTINUE
085700           WHEN T-ANI-NOMBRE (IDX-ANI) = WKS-LINEA-COD (1:1)
085800                SET WKS-SUBIDX TO IDX-ANI
085900        END-SEARCH
086000     END-IF
086100     IF WKS-SUBIDX = 0
086200        ADD 1 TO WKS-TOTAL-ANIOS
086300        MOVE WKS-LINEA-COD (1:1) TO
086400             T-ANI-NOMBRE (WKS-TOTAL-ANIOS)
086500        SET IDX-ANI TO WKS-TOTAL-ANIOS
086600     ELSE
086700        SET IDX-ANI TO WKS-SUBIDX
086800     END-IF.
086900 901-UBICAR-ANIO-E. EXIT.
087000
087100 902-UBICAR-SECCION SECTION.
087200     SET IDX-SEC TO 1
087300     MOVE ZEROS TO WKS-SUBIDX
087400     IF WKS-TOTAL-SECCIONES > 0
087500        SEARCH WKS-SECCION VARYING IDX-SEC
087600           AT END CONTINUE
087700           WHEN T-SEC-NOMBRE (IDX-SEC) = WKS-LINEA-COD (1:5)
087800                SET WKS-SUBIDX TO IDX-SEC
087900        END-SEARCH
088000     END-IF
088100     IF WKS-SUBIDX = 0
088200        ADD 1 TO WKS-TOTAL-SECCIONES
088300        MOVE WKS-LINEA-COD (1:5) TO
088400             T-SEC-NOMBRE (WKS-TOTAL-SECCIONES)
088500        SET IDX-SEC TO WKS-TOTAL-SECCIONES
088600     ELSE
088700        SET IDX-SEC TO WKS-SUBIDX
088800     END-IF.
088900 902-UBICAR-SECCION-E. EXIT.
089000
089100 990-CERRAR-ARCHIVOS SECTION.
089200     CLOSE STUDENT-MASTER-IN FINE-FILE-IN PAYMENT-FILE-IN
089300           SERVICE-FILE-IN LEDGER-FILE-IN REPORT-OUT.
089400 990-CERRAR-ARCHIVOS-E. EXIT.
