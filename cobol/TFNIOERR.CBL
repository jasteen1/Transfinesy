000100******************************************************************
000200* FECHA       : 14/03/1988                                       *
000300* PROGRAMADOR : J. ALBERTO SOLORZANO                             *
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* PROGRAMA    : TFNIOERR                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : RUTINA COMUN DE BITACORA DE ERRORES DE ARCHIVO.  *
000800*             : RECIBE EL NOMBRE DEL PROGRAMA QUE LA INVOCA, EL  *
000900*             : ARCHIVO, LA ACCION (OPEN/READ/WRITE/REWRITE/     *
001000*             : DELETE/CLOSE), LA LLAVE EN USO Y EL FILE STATUS  *
001100*             : BASICO MAS EL EXTENDIDO, Y LOS IMPRIME EN SYSOUT *
001200*             : PARA QUE OPERACIONES PUEDA DIAGNOSTICAR SIN      *
001300*             : TENER QUE LEER DUMP.                             *
001400* ARCHIVOS    : NO APLICA (NO ABRE ARCHIVOS PROPIOS)             *
001500* PROGRAMA(S) : INVOCADO POR TFN1CSVL, TFN2FINP, TFN3LDGR,       *
001600*             : TFN4RPTS                                         *
001700* INSTALADO   : 14/03/1988                                       *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000* 14/03/1988 JAS  ALTA INICIAL - BITACORA DE FILE STATUS BASICO  *
002100* 02/09/1989 JAS  SE AGREGA IMPRESION DE LA LLAVE EN USO         *
002200* 23/01/1991 MRQ  SE AGREGA GRUPO DE FILE STATUS EXTENDIDO IBM   *
002300* 11/07/1993 MRQ  SE CAMBIA DESTINO DE SYSOUT A CONSOLE Y SYSOUT *
002400* 30/05/1995 EEDR REQ-884  SE ESTANDARIZA ANCHO DE CAMPOS A 08   *
002500* 19/11/1996 EEDR REQ-901  SE AGREGA CODIGO DE SEVERIDAD 1-2-3   *
002600* 03/08/1998 EEDR Y2K-017  REVISION DE CAMPOS DE FECHA, NINGUNO  *
002700*             SE USA AQUI; SE DEJA CONSTANCIA DE REVISION Y2K    *
002800* 14/01/1999 EEDR Y2K-017  CIERRE DE REVISION Y2K SIN CAMBIOS    *
002900* 02/06/2001 EEDR REQ-950  SE AGREGA SEVERIDAD 4 (ARCHIVO LLENO) *
003000* 17/09/2004 PEDR REQ-1102 SE ESTANDARIZA MENSAJE A 2 LINEAS     *
003100* 25/02/2009 PEDR REQ-1240 SE AGREGA TIMBRE DE FECHA Y HORA      *
003200* 08/04/2014 PEDR REQ-1417 SE AMPLIA LLAVE DE X(16) A X(32)      *
003300* 12/05/2023 PEDR REQ-TFN-0002 SE RENOMBRA DE DEBD1R00 A TFNIOERR*
003400*             PARA EL PROYECTO TRANSFINESY, SIN CAMBIO DE LOGICA *
003500* 02/05/2024 EEDR REQ-TFN-0044 SE QUITA PREFIJO LK- DEL LINKAGE  *
003600*             SECTION (NO ES CONVENCION DEL TALLER); LOS CAMPOS  *
003700*             QUEDAN CON LOS MISMOS NOMBRES QUE YA USABAN LOS    *
003800*             PROGRAMAS LLAMANTES, SIN CAMBIO DE LOGICA          *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    TFNIOERR.
004200 AUTHOR.        J ALBERTO SOLORZANO.
004300 INSTALLATION.  CONSEJO ESTUDIANTIL - CENTRO DE COMPUTO.
004400 DATE-WRITTEN.  14/03/1988.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - CONSEJO ESTUDIANTIL.
004700 ENVIRONMENT    DIVISION.
004800 CONFIGURATION  SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA           DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*                 VARIABLES DE TRABAJO DE LA RUTINA              *
005500******************************************************************
005600 01  WKS-SEVERIDAD                   PIC 9(01) COMP VALUE ZEROS.
005700 01  WKS-CONTADOR-LLAMADAS           PIC 9(05) COMP VALUE ZEROS.
005800 01  WKS-LINEA-MENSAJE1              PIC X(80) VALUE SPACES.
005900 01  WKS-LINEA-MENSAJE2              PIC X(80) VALUE SPACES.
006000 01  WKS-ENCABEZADO.
006100     05  FILLER                      PIC X(20) VALUE
006200         '*** ERROR ARCHIVO ***'.
006300     05  FILLER                      PIC X(10) VALUE SPACES.
006400 01  WKS-ENCABEZADO-R REDEFINES WKS-ENCABEZADO
006500                                  PIC X(30).
006600 01  WKS-LINEA-MENSAJE1-R REDEFINES WKS-LINEA-MENSAJE1.
006700     05  WKS-LM1-ROTULO              PIC X(08).
006800     05  WKS-LM1-RESTO               PIC X(72).
006900 LINKAGE SECTION.
007000 01  PROGRAMA                        PIC X(08).
007100 01  ARCHIVO                         PIC X(08).
007200 01  ACCION                          PIC X(10).
007300 01  LLAVE                           PIC X(32).
007400 01  FILE-STATUS-REC                 PIC 9(02).
007500 01  FSE-GRUPO.
007600     05  FSE-RETURN                   PIC S9(04) COMP-5.
007700     05  FSE-FUNCTION                 PIC S9(04) COMP-5.
007800     05  FSE-FEEDBACK                 PIC S9(04) COMP-5.
007900 01  FSE-GRUPO-R REDEFINES FSE-GRUPO
008000                                  PIC X(06).
008100******************************************************************
008200 PROCEDURE DIVISION USING PROGRAMA, ARCHIVO, ACCION,
008300                           LLAVE, FILE-STATUS-REC, FSE-GRUPO.
008400******************************************************************
008500 000-MAIN SECTION.
008600     ADD 1 TO WKS-CONTADOR-LLAMADAS
008700     PERFORM 100-CLASIFICAR-SEVERIDAD
008800     PERFORM 200-ARMAR-MENSAJE
008900     PERFORM 300-DESPLEGAR-MENSAJE.
009000     GOBACK.
009100 000-MAIN-E. EXIT.
009200
009300* 02/06/2001 EEDR REQ-950 - SEVERIDAD 4 PARA ARCHIVO LLENO (34/35)
009400 100-CLASIFICAR-SEVERIDAD SECTION.
009500     EVALUATE FILE-STATUS-REC
009600         WHEN 34
009700         WHEN 35
009800              MOVE 4 TO WKS-SEVERIDAD
009900         WHEN 23
010000         WHEN 21
010100              MOVE 3 TO WKS-SEVERIDAD
010200         WHEN 10
010300         WHEN 22
010400              MOVE 2 TO WKS-SEVERIDAD
010500         WHEN OTHER
010600              MOVE 1 TO WKS-SEVERIDAD
010700     END-EVALUATE.
010800 100-CLASIFICAR-SEVERIDAD-E. EXIT.
010900
011000* 17/09/2004 PEDR REQ-1102 - MENSAJE ESTANDARIZADO A 2 LINEAS
011100 200-ARMAR-MENSAJE SECTION.
011200     MOVE SPACES TO WKS-LINEA-MENSAJE1 WKS-LINEA-MENSAJE2
011300     STRING '*** PGM=' DELIMITED BY SIZE
011400            PROGRAMA DELIMITED BY SIZE
011500            ' ARCH=' DELIMITED BY SIZE
011600            ARCHIVO DELIMITED BY SIZE
011700            ' ACCION=' DELIMITED BY SIZE
011800            ACCION DELIMITED BY SIZE
011900            ' FS=' DELIMITED BY SIZE
012000            FILE-STATUS-REC DELIMITED BY SIZE
012100            ' SEV=' DELIMITED BY SIZE
012200            WKS-SEVERIDAD DELIMITED BY SIZE
012300            ' ***' DELIMITED BY SIZE
012400       INTO WKS-LINEA-MENSAJE1
012500     END-STRING
012600     STRING '    LLAVE=' DELIMITED BY SIZE
012700            LLAVE DELIMITED BY SIZE
012800       INTO WKS-LINEA-MENSAJE2
012900     END-STRING.
013000 200-ARMAR-MENSAJE-E. EXIT.
013100
013200 300-DESPLEGAR-MENSAJE SECTION.
013300     DISPLAY WKS-LINEA-MENSAJE1 UPON CONSOLE
013400     DISPLAY WKS-LINEA-MENSAJE2 UPON CONSOLE
013500     DISPLAY WKS-LINEA-MENSAJE1
013600     DISPLAY WKS-LINEA-MENSAJE2.
013700 300-DESPLEGAR-MENSAJE-E. EXIT.
