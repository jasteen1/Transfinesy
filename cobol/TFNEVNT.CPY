000100******************************************************************
000200*                     C O P Y   T F N E V N T                    *
000300******************************************************************
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* MIEMBRO     : TFNEVNT                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE EVENTOS (EVENT-MASTER).    *
000700*             : LLAVE PRIMARIA EVT-ID.  TRAE LOS MONTOS DE MORA  *
000800*             : DE EXCEPCION POR EVENTO (0 = USAR DEFAULT).      *
000900*             : USADO POR TFN2FINP Y TFN4RPTS.                   *
001000******************************************************************
001100* 2024-02-05 PEDR REQ-TFN-0001 ALTA INICIAL DEL LAYOUT            *
001200* 2024-07-22 EEDR REQ-TFN-0044 SE AGREGAN MONTOS DE EXCEPCION     *
001300******************************************************************
001400 01  REG-EVENTO.
001500     05  EVT-ID                      PIC X(10).
001600     05  EVT-NOMBRE                  PIC X(40).
001700     05  EVT-FECHA                   PIC 9(08).
001800     05  EVT-FECHA-R  REDEFINES EVT-FECHA.
001900         10  EVT-FECHA-ANIO          PIC 9(04).
002000         10  EVT-FECHA-MES           PIC 9(02).
002100         10  EVT-FECHA-DIA           PIC 9(02).
002200     05  EVT-SEMESTRE                PIC 9(01).
002300         88  EVT-SEM-PRIMERO             VALUE 1.
002400         88  EVT-SEM-SEGUNDO             VALUE 2.
002500     05  EVT-CICLO-ESCOLAR           PIC X(09).
002600     05  EVT-MORA-AUSENTE            PIC S9(05)V99 COMP-3.
002700     05  EVT-MORA-TARDE              PIC S9(05)V99 COMP-3.
002800     05  FILLER                      PIC X(11).
