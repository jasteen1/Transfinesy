000100******************************************************************
000200*                     C O P Y   T F N L E D G                    *
000300******************************************************************
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* MIEMBRO     : TFNLEDG                                          *
000600* DESCRIPCION : LAYOUT DEL LEDGER DERIVADO (LEDGER-OUT), UN      *
000700*             : REGISTRO POR ESTUDIANTE POR CORRIDA.  ESCRITO    *
000800*             : POR TFN3LDGR, LEIDO POR TFN4RPTS.                *
000900******************************************************************
001000* 2024-02-20 PEDR REQ-TFN-0007 ALTA INICIAL DEL LAYOUT            *
001100* 2024-09-02 EEDR REQ-TFN-0052 SE AGREGA SALDO INICIAL ARRASTRADO *
001200******************************************************************
001300 01  REG-LEDGER.
001400     05  LED-STU-ID                  PIC X(09).
001500     05  LED-TOTAL-MORAS             PIC S9(07)V99 COMP-3.
001600     05  LED-TOTAL-PAGOS             PIC S9(07)V99 COMP-3.
001700     05  LED-TOTAL-SERVICIO          PIC S9(07)V99 COMP-3.
001800     05  LED-SALDO-INICIAL           PIC S9(07)V99 COMP-3.
001900     05  LED-SALDO-FINAL             PIC S9(07)V99 COMP-3.
002000     05  LED-ESTADO-CLEARANCE        PIC X(12).
002100         88  LED-LIBRE                   VALUE 'CLEARED     '.
002200         88  LED-CON-SALDO               VALUE 'WITH BALANCE'.
002300     05  FILLER                      PIC X(05).
