000100******************************************************************
000200*                     C O P Y   T F N F I N E                    *
000300******************************************************************
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* MIEMBRO     : TFNFINE                                          *
000600* DESCRIPCION : LAYOUT DEL DETALLE DE MORA (FINE-FILE), SUB-TIPO *
000700*             : DE TRANSACCION DE LEDGER.  ARCHIVO SECUENCIAL    *
000800*             : SOLO-ESCRITURA, SE RECORRE FILTRANDO POR STU-ID  *
000900*             : O EVT-ID.  ESCRITO POR TFN2FINP, LEIDO POR       *
001000*             : TFN3LDGR Y TFN4RPTS.                             *
001100******************************************************************
001200* 2024-02-12 PEDR REQ-TFN-0004 ALTA INICIAL DEL LAYOUT            *
001300******************************************************************
001400 01  REG-MORA.
001500     05  FIN-ID                      PIC X(12).
001600     05  FIN-TRANSACCION-ID          PIC X(12).
001700     05  FIN-STU-ID                  PIC X(09).
001800     05  FIN-EVT-ID                  PIC X(10).
001900     05  FIN-MONTO                   PIC S9(07)V99 COMP-3.
002000     05  FIN-FECHA                   PIC 9(08).
002100     05  FIN-FECHA-R  REDEFINES FIN-FECHA.
002200         10  FIN-FECHA-ANIO          PIC 9(04).
002300         10  FIN-FECHA-MES           PIC 9(02).
002400         10  FIN-FECHA-DIA           PIC 9(02).
002500     05  FILLER                      PIC X(04).
