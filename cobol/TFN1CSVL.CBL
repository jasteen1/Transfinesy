000100******************************************************************
000200* FECHA       : 11/06/1989                                       *
000300* PROGRAMADOR : J. ALBERTO SOLORZANO                             *
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* PROGRAMA    : TFN1CSVL                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA MASIVA DE ESTUDIANTES DESDE EL ARCHIVO     *
000800*             : PLANO QUE ENTREGA SECRETARIA (CSV CON ENCABEZADO)*
000900*             : DA DE ALTA A LOS ESTUDIANTES NUEVOS QUE PASEN LA *
001000*             : VALIDACION Y, PARA LOS YA EXISTENTES, UNICAMENTE *
001100*             : COMPLETA EL CARNET RFID CUANDO EL MAESTRO TRAE   *
001200*             : ESE CAMPO EN BLANCO.  NUNCA SOBREESCRIBE UN RFID *
001300*             : YA ASIGNADO.                                     *
001400* ARCHIVOS    : STUDMAI (MAESTRO VIEJO), CSVFEED (CARGA),        *
001500*             : SORTWK1 (TRABAJO), STUDMAO (MAESTRO NUEVO)       *
001600* ACCION (ES) : L=CARGAR                                         *
001700* PROGRAMA(S) : CALL TFNIOERR                                    *
001800* INSTALADO   : 11/06/1989                                       *
001900******************************************************************
002000* BITACORA DE CAMBIOS                                            *
002100* 11/06/1989 JAS  ALTA INICIAL - CARGA DE ESTUDIANTES DESDE CINTA*
002200*             DE SECRETARIA (FORMATO FIJO)                       *
002300* 04/02/1991 JAS  SE CAMBIA FORMATO DE ENTRADA A DELIMITADO POR  *
002400*             COMAS POR SOLICITUD DE SECRETARIA ACADEMICA        *
002500* 22/08/1994 MRQ  SE AGREGA VALIDACION DE CARRERA SOLO LETRAS    *
002600* 15/03/1996 MRQ  SE AGREGA CONTEO DE IMPORTADOS Y OMITIDOS      *
002700* 11/09/1998 EEDR Y2K-021 REVISION DE CAMPOS DE FECHA: ESTE      *
002800*             PROGRAMA NO MANEJA FECHAS, SIN CAMBIOS             *
002900* 06/01/1999 EEDR Y2K-021 CIERRE DE REVISION Y2K SIN CAMBIOS     *
003000* 19/05/2003 EEDR REQ-1180 SE AGREGA SECCION COMO CAMPO OPCIONAL *
003100*             (ANTES ERA OBLIGATORIO EN EL ARCHIVO DE CARGA)     *
003200* 27/10/2011 PEDR REQ-1360 SE ESTANDARIZA A 7 CAMPOS POR LINEA   *
003300* 14/04/2018 PEDR REQ-1455 SE AGREGA CARNET RFID AL ARCHIVO DE   *
003400*             CARGA; SI EL MAESTRO YA TRAE RFID NO SE SOBREESCR. *
003500* 03/11/2023 PEDR REQ-TFN-0008 SE RENOMBRA DE MIGRACFS A TFN1CSVL*
003600*             Y SE ACOTA A LA CARGA DE ESTUDIANTES (TRANSFINESY) *
003700* 09/02/2024 EEDR REQ-TFN-0012 SE AGREGA VALIDACION COMPLETA DE  *
003800*             STUDENT-ID FORMATO NNNNMNNNN ANTES DE DAR DE ALTA  *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    TFN1CSVL.
004200 AUTHOR.        J ALBERTO SOLORZANO.
004300 INSTALLATION.  CONSEJO ESTUDIANTIL - CENTRO DE COMPUTO.
004400 DATE-WRITTEN.  11/06/1989.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - CONSEJO ESTUDIANTIL.
004700 ENVIRONMENT    DIVISION.
004800 CONFIGURATION  SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT   SECTION.
005200 FILE-CONTROL.
005300     SELECT STUDENT-MASTER-IN  ASSIGN   TO STUDMAI
005400            ORGANIZATION       IS LINE SEQUENTIAL
005500            FILE STATUS        IS FS-STUDMAI.
005600     SELECT STUDENT-MASTER-OUT ASSIGN   TO STUDMAO
005700            ORGANIZATION       IS LINE SEQUENTIAL
005800            FILE STATUS        IS FS-STUDMAO.
005900     SELECT CSV-IMPORT-IN      ASSIGN   TO CSVFEED
006000            ORGANIZATION       IS LINE SEQUENTIAL
006100            FILE STATUS        IS FS-CSVFEED.
006200     SELECT WORK-ESTUDIANTE    ASSIGN   TO SORTWK1.
006300 DATA           DIVISION.
006400 FILE           SECTION.
006500******************************************************************
006600*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006700******************************************************************
006800 FD  STUDENT-MASTER-IN.
006900     COPY TFNSTUD.
007000 FD  STUDENT-MASTER-OUT.
007100     COPY TFNSTUD REPLACING REG-ESTUDIANTE BY REG-ESTUDIANTE-SAL.
007200 FD  CSV-IMPORT-IN.
007300 01  REG-CSV                        PIC X(160).
007400 SD  WORK-ESTUDIANTE.
007500     COPY TFNSTUD REPLACING REG-ESTUDIANTE BY SD-REG-ESTUDIANTE.
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*                     VARIABLES DE FILE STATUS                   *
008000******************************************************************
008100 01  FS-STUDMAI                      PIC 9(02) VALUE ZEROS.
008200 01  FSE-STUDMAI.
008300     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
008400     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
008500     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
008600 01  FS-STUDMAO                      PIC 9(02) VALUE ZEROS.
008700 01  FSE-STUDMAO.
008800     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
008900     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
009000     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
009100 01  FS-CSVFEED                      PIC 9(02) VALUE ZEROS.
009200 01  FSE-CSVFEED.
009300     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
009400     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
009500     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
009600* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS
009700 01  PROGRAMA                        PIC X(08) VALUE 'TFN1CSVL'.
009800 01  ARCHIVO                         PIC X(08) VALUE SPACES.
009900 01  ACCION                          PIC X(10) VALUE SPACES.
010000 01  LLAVE                           PIC X(32) VALUE SPACES.
010100******************************************************************
010200*         ========= TABLA DE ESTUDIANTES EN MEMORIA =========     *
010300******************************************************************
010400 01  WKS-TOTAL-ESTUDIANTES           PIC 9(04) COMP VALUE ZEROS.
010500 01  WKS-TABLA-ESTUDIANTES.
010600     05  WKS-ESTUDIANTE OCCURS 1 TO 9999 TIMES
010700             DEPENDING ON WKS-TOTAL-ESTUDIANTES
010800             ASCENDING KEY IS T-STU-ID
010900             INDEXED BY IDX-STU.
011000         10  T-STU-ID                PIC X(09).
011100         10  T-STU-PRIMER-NOMBRE     PIC X(30).
011200         10  T-STU-APELLIDO          PIC X(30).
011300         10  T-STU-CARRERA           PIC X(10).
011400         10  T-STU-ANIO-CARRERA      PIC X(01).
011500         10  T-STU-SECCION           PIC X(05).
011600         10  T-STU-RFID              PIC X(20).
011700 01  WKS-TOTAL-NUEVOS                PIC 9(04) COMP VALUE ZEROS.
011800 01  WKS-TABLA-NUEVOS.
011900     05  WKS-NUEVO OCCURS 1 TO 9999 TIMES
012000             DEPENDING ON WKS-TOTAL-NUEVOS
012100             INDEXED BY IDX-NVO.
012200         10  N-STU-ID                PIC X(09).
012300         10  N-STU-PRIMER-NOMBRE     PIC X(30).
012400         10  N-STU-APELLIDO          PIC X(30).
012500         10  N-STU-CARRERA           PIC X(10).
012600         10  N-STU-ANIO-CARRERA      PIC X(01).
012700         10  N-STU-SECCION           PIC X(05).
012800         10  N-STU-RFID              PIC X(20).
012900******************************************************************
013000*                CONTADORES, FLAGS Y CAMPOS DE TRABAJO           *
013100******************************************************************
013200 01  WKS-CAMPOS-DE-TRABAJO.
013300     05  WKS-NUM-LINEA               PIC 9(06) COMP VALUE ZEROS.
013400     05  WKS-CONTADOR-CAMPOS         PIC 9(02) COMP VALUE ZEROS.
013500     05  WKS-CONTADOR-IMPORTADOS     PIC 9(06) VALUE ZEROS.
013600     05  WKS-CONTADOR-OMITIDOS       PIC 9(06) VALUE ZEROS.
013700 01  WKS-FLAGS.
013800     05  WKS-FIN-CSV                 PIC 9(01) VALUE ZEROS.
013900         88  FIN-CSV                     VALUE 1.
014000     05  WKS-ESTUDIANTE-ENCONTRADO   PIC 9(01) VALUE ZEROS.
014100         88  ESTUDIANTE-ENCONTRADO       VALUE 1.
014200     05  WKS-ESTUDIANTE-VALIDO       PIC 9(01) VALUE ZEROS.
014300         88  ESTUDIANTE-VALIDO           VALUE 1.
014400 01  WKS-LINEA-CSV                   PIC X(160) VALUE SPACES.
014500 01  WKS-LINEA-CSV-R REDEFINES WKS-LINEA-CSV
014600                                  PIC X(160).
014700 01  WKS-CAMPOS-PARTIDOS.
014800     05  WKS-CAMPO-RFID              PIC X(20) VALUE SPACES.
014900     05  WKS-CAMPO-ID                PIC X(09) VALUE SPACES.
015000     05  WKS-CAMPO-NOMBRE            PIC X(30) VALUE SPACES.
015100     05  WKS-CAMPO-APELLIDO          PIC X(30) VALUE SPACES.
015200     05  WKS-CAMPO-CARRERA           PIC X(10) VALUE SPACES.
015300     05  WKS-CAMPO-ANIO              PIC X(01) VALUE SPACES.
015400     05  WKS-CAMPO-SECCION           PIC X(05) VALUE SPACES.
015500 01  WKS-CAMPO-ID-R REDEFINES WKS-CAMPO-ID.
015600     05  WKS-CID-ANIO-INGRESO        PIC 9(04).
015700     05  WKS-CID-LETRA-M             PIC X(01).
015800     05  WKS-CID-CORRELATIVO         PIC 9(04).
015900 01  WKS-CAMPOS-DE-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO
016000                                  PIC X(20).
016100 01  WKS-INDICE-MAESTRO              PIC 9(04) COMP VALUE ZEROS.
016200******************************************************************
016300 PROCEDURE DIVISION.
016400******************************************************************
016500 000-MAIN SECTION.
016600     PERFORM 100-ABRIR-ARCHIVOS
016700     PERFORM 110-CARGAR-TABLA-MAESTRO
016800     PERFORM 310-LEER-UNA-LINEA
016900     PERFORM 320-PROCESAR-LINEA UNTIL FIN-CSV
017000     PERFORM 500-GRABAR-MAESTRO-NUEVO
017100     PERFORM 900-ESTADISTICAS
017200     PERFORM 990-CERRAR-ARCHIVOS
017300     STOP RUN.
017400 000-MAIN-E. EXIT.
017500
017600 100-ABRIR-ARCHIVOS SECTION.
017700     OPEN INPUT  STUDENT-MASTER-IN
017800                 CSV-IMPORT-IN
017900     IF FS-STUDMAI NOT = 0 AND 97
018000        MOVE 'OPEN'      TO ACCION
018100        MOVE 'STUDMAI'   TO ARCHIVO
018200        CALL 'TFNIOERR' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018300                              FS-STUDMAI, FSE-STUDMAI
018400        MOVE 91          TO RETURN-CODE
018500        STOP RUN
018600     END-IF
018700     IF FS-CSVFEED NOT = 0 AND 97
018800        MOVE 'OPEN'      TO ACCION
018900        MOVE 'CSVFEED'   TO ARCHIVO
019000        CALL 'TFNIOERR' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019100                              FS-CSVFEED, FSE-CSVFEED
019200        MOVE 91          TO RETURN-CODE
019300        PERFORM 990-CERRAR-ARCHIVOS
019400        STOP RUN
019500     END-IF.
019600 100-ABRIR-ARCHIVOS-E. EXIT.
019700
019800* CARGA EL MAESTRO VIEJO, YA VIENE ORDENADO ASCENDENTE POR STU-ID
019900 110-CARGAR-TABLA-MAESTRO SECTION.
020000     PERFORM 111-LEER-MAESTRO
020100     PERFORM 112-AGREGAR-A-TABLA UNTIL FS-STUDMAI = 10.
020200 110-CARGAR-TABLA-MAESTRO-E. EXIT.
020300
020400 111-LEER-MAESTRO SECTION.
020500     READ STUDENT-MASTER-IN
020600        AT END CONTINUE
020700     END-READ.
020800 111-LEER-MAESTRO-E. EXIT.
020900
021000 112-AGREGAR-A-TABLA SECTION.
021100     ADD 1 TO WKS-TOTAL-ESTUDIANTES
021200     MOVE STU-ID             TO T-STU-ID (WKS-TOTAL-ESTUDIANTES)
021300     MOVE STU-PRIMER-NOMBRE  TO
021400          T-STU-PRIMER-NOMBRE (WKS-TOTAL-ESTUDIANTES)
021500     MOVE STU-APELLIDO       TO
021600          T-STU-APELLIDO (WKS-TOTAL-ESTUDIANTES)
021700     MOVE STU-CARRERA        TO
021800          T-STU-CARRERA (WKS-TOTAL-ESTUDIANTES)
021900     MOVE STU-ANIO-CARRERA   TO
022000          T-STU-ANIO-CARRERA (WKS-TOTAL-ESTUDIANTES)
022100     MOVE STU-SECCION        TO
022200          T-STU-SECCION (WKS-TOTAL-ESTUDIANTES)
022300     MOVE STU-RFID           TO
022400          T-STU-RFID (WKS-TOTAL-ESTUDIANTES)
022500     PERFORM 111-LEER-MAESTRO.
022600 112-AGREGAR-A-TABLA-E. EXIT.
022700
022800 310-LEER-UNA-LINEA SECTION.
022900     READ CSV-IMPORT-IN INTO WKS-LINEA-CSV
023000        AT END SET FIN-CSV TO TRUE
023100     END-READ.
023200 310-LEER-UNA-LINEA-E. EXIT.
023300
023400* LINEA 1 ES EL ENCABEZADO, SE OMITE; LINEAS EN BLANCO SE OMITEN
023500 320-PROCESAR-LINEA SECTION.
023600     ADD 1 TO WKS-NUM-LINEA
023700     IF WKS-NUM-LINEA = 1
023800        CONTINUE
023900     ELSE
024000        IF WKS-LINEA-CSV = SPACES
024100           CONTINUE
024200        ELSE
024300           PERFORM 330-PARTIR-CAMPOS
024400           PERFORM 340-DECIDIR-IMPORTA-O-OMITE
024500        END-IF
024600     END-IF
024700     PERFORM 310-LEER-UNA-LINEA.
024800 320-PROCESAR-LINEA-E. EXIT.
024900
025000* RFID-TAG,STUD-ID,FIRST-NAME,LAST-NAME,COURSE,YEAR-LEVEL,SECTION
025100 330-PARTIR-CAMPOS SECTION.                                       REQ-1455
025200     MOVE ZEROS  TO WKS-CONTADOR-CAMPOS
025300     MOVE SPACES TO WKS-CAMPOS-PARTIDOS
025400     UNSTRING WKS-LINEA-CSV DELIMITED BY ','
025500              INTO WKS-CAMPO-RFID
025600                   WKS-CAMPO-ID
025700                   WKS-CAMPO-NOMBRE
025800                   WKS-CAMPO-APELLIDO
025900                   WKS-CAMPO-CARRERA
026000                   WKS-CAMPO-ANIO
026100                   WKS-CAMPO-SECCION
026200              TALLYING IN WKS-CONTADOR-CAMPOS
026300     END-UNSTRING.
026400 330-PARTIR-CAMPOS-E. EXIT.
026500
026600 340-DECIDIR-IMPORTA-O-OMITE SECTION.                             TFN-0012
026700     IF WKS-CONTADOR-CAMPOS < 6
026800        ADD 1 TO WKS-CONTADOR-OMITIDOS
026900     ELSE
027000        IF WKS-CAMPO-ID = SPACES
027100           ADD 1 TO WKS-CONTADOR-OMITIDOS
027200        ELSE
027300           PERFORM 350-BUSCAR-ESTUDIANTE
027400           IF ESTUDIANTE-ENCONTRADO
027500              PERFORM 360-ACTUALIZAR-SI-PROCEDE
027600           ELSE
027700              PERFORM 370-VALIDAR-ESTUDIANTE
027800              IF ESTUDIANTE-VALIDO
027900                 PERFORM 380-AGREGAR-ESTUDIANTE-NUEVO
028000                 ADD 1 TO WKS-CONTADOR-IMPORTADOS
028100              ELSE
028200                 ADD 1 TO WKS-CONTADOR-OMITIDOS
028300              END-IF
028400           END-IF
028500        END-IF
028600     END-IF.
028700 340-DECIDIR-IMPORTA-O-OMITE-E. EXIT.
028800
028900* BUSCA PRIMERO EN EL MAESTRO (TABLA ORDENADA, SEARCH ALL) Y
029000* LUEGO ENTRE LOS RECIEN DADOS DE ALTA EN ESTA MISMA CORRIDA
029100 350-BUSCAR-ESTUDIANTE SECTION.                                   TFN-0012
029200     MOVE ZEROS TO WKS-ESTUDIANTE-ENCONTRADO
029300     MOVE ZEROS TO WKS-INDICE-MAESTRO
029400     IF WKS-TOTAL-ESTUDIANTES > 0
029500        SEARCH ALL WKS-ESTUDIANTE
029600           AT END CONTINUE
029700           WHEN T-STU-ID (IDX-STU) = WKS-CAMPO-ID
029800                SET WKS-INDICE-MAESTRO TO IDX-STU
029900                SET ESTUDIANTE-ENCONTRADO TO TRUE
030000        END-SEARCH
030100     END-IF
030200     IF NOT ESTUDIANTE-ENCONTRADO AND WKS-TOTAL-NUEVOS > 0
030300        SET IDX-NVO TO 1
030400        SEARCH WKS-NUEVO VARYING IDX-NVO
030500           AT END CONTINUE
030600           WHEN N-STU-ID (IDX-NVO) = WKS-CAMPO-ID
030700                SET ESTUDIANTE-ENCONTRADO TO TRUE
030800        END-SEARCH
030900     END-IF.
031000 350-BUSCAR-ESTUDIANTE-E. EXIT.
031100
031200* SOLO COMPLETA EL RFID CUANDO EL MAESTRO LO TRAE EN BLANCO
031300 360-ACTUALIZAR-SI-PROCEDE SECTION.                               TFN-0012
031400     IF WKS-INDICE-MAESTRO > 0
031500        IF T-STU-RFID (WKS-INDICE-MAESTRO) = SPACES
031600           AND WKS-CAMPO-RFID NOT = SPACES
031700           MOVE WKS-CAMPO-RFID TO
031800                T-STU-RFID (WKS-INDICE-MAESTRO)
031900           ADD 1 TO WKS-CONTADOR-IMPORTADOS
032000        ELSE
032100           ADD 1 TO WKS-CONTADOR-OMITIDOS
032200        END-IF
032300     ELSE
032400        ADD 1 TO WKS-CONTADOR-OMITIDOS
032500     END-IF.
032600 360-ACTUALIZAR-SI-PROCEDE-E. EXIT.
032700
032800* REGLAS DE STUDENTSERVICE: STUD-ID NNNNMNNNN, ANIO 1-4, CARRERA
032900* Y NOMBRES SOLO LETRAS, SECCION SOLO LETRAS, RFID SOLO DIGITOS
033000* SI VIENE INFORMADO
033100 370-VALIDAR-ESTUDIANTE SECTION.                                  REQ-1455
033200     MOVE 1 TO WKS-ESTUDIANTE-VALIDO
033300     IF WKS-CAMPO-ID (1:4) IS NOT NUMERIC
033400        MOVE 0 TO WKS-ESTUDIANTE-VALIDO
033500     END-IF
033600     IF WKS-CAMPO-ID (5:1) NOT = 'M'
033700        MOVE 0 TO WKS-ESTUDIANTE-VALIDO
033800     END-IF
033900     IF WKS-CAMPO-ID (6:4) IS NOT NUMERIC
034000        MOVE 0 TO WKS-ESTUDIANTE-VALIDO
034100     END-IF
034200     IF WKS-CAMPO-ANIO NOT = '1' AND '2' AND '3' AND '4'
034300        MOVE 0 TO WKS-ESTUDIANTE-VALIDO
034400     END-IF
034500     IF WKS-CAMPO-CARRERA = SPACES
034600        OR WKS-CAMPO-CARRERA IS NOT ALPHABETIC
034700        MOVE 0 TO WKS-ESTUDIANTE-VALIDO
034800     END-IF
034900     IF WKS-CAMPO-NOMBRE = SPACES
035000        OR WKS-CAMPO-NOMBRE IS NOT ALPHABETIC
035100        MOVE 0 TO WKS-ESTUDIANTE-VALIDO
035200     END-IF
035300     IF WKS-CAMPO-APELLIDO = SPACES
035400        OR WKS-CAMPO-APELLIDO IS NOT ALPHABETIC
035500        MOVE 0 TO WKS-ESTUDIANTE-VALIDO
035600     END-IF
035700     IF WKS-CAMPO-SECCION = SPACES
035800        OR WKS-CAMPO-SECCION IS NOT ALPHABETIC
035900        MOVE 0 TO WKS-ESTUDIANTE-VALIDO
036000     END-IF
036100     IF WKS-CAMPO-RFID NOT = SPACES
036200        IF WKS-CAMPO-RFID IS NOT NUMERIC
036300           MOVE 0 TO WKS-ESTUDIANTE-VALIDO
036400        END-IF
036500     END-IF.
036600 370-VALIDAR-ESTUDIANTE-E. EXIT.
036700
036800 380-AGREGAR-ESTUDIANTE-NUEVO SECTION.                            REQ-1455
036900     ADD 1 TO WKS-TOTAL-NUEVOS
037000     MOVE WKS-CAMPO-ID       TO N-STU-ID (WKS-TOTAL-NUEVOS)
037100     MOVE WKS-CAMPO-NOMBRE   TO
037200          N-STU-PRIMER-NOMBRE (WKS-TOTAL-NUEVOS)
037300     MOVE WKS-CAMPO-APELLIDO TO
037400          N-STU-APELLIDO (WKS-TOTAL-NUEVOS)
037500     MOVE WKS-CAMPO-CARRERA  TO
037600          N-STU-CARRERA (WKS-TOTAL-NUEVOS)
037700     MOVE WKS-CAMPO-ANIO     TO
037800          N-STU-ANIO-CARRERA (WKS-TOTAL-NUEVOS)
037900     MOVE WKS-CAMPO-SECCION  TO
038000          N-STU-SECCION (WKS-TOTAL-NUEVOS)
038100     MOVE WKS-CAMPO-RFID     TO
038200          N-STU-RFID (WKS-TOTAL-NUEVOS).
038300 380-AGREGAR-ESTUDIANTE-NUEVO-E. EXIT.
038400
038500* VUELCA MAESTRO (YA ACTUALIZADO EN MEMORIA) MAS LOS NUEVOS A UN
038600* ARCHIVO DE TRABAJO Y LO ORDENA POR STU-ID HACIA EL MAESTRO NUEVO
038700 500-GRABAR-MAESTRO-NUEVO SECTION.
038800     SORT WORK-ESTUDIANTE ON ASCENDING KEY SD-STU-ID
038900          INPUT  PROCEDURE IS 510-ALIMENTAR-ORDENAMIENTO
039000          OUTPUT PROCEDURE IS 520-ESCRIBIR-MAESTRO-NUEVO.
039100 500-GRABAR-MAESTRO-NUEVO-E. EXIT.
039200
039300 510-ALIMENTAR-ORDENAMIENTO SECTION.
039400     PERFORM 511-LIBERAR-UN-ESTUDIANTE-MAESTRO
039500             VARYING IDX-STU FROM 1 BY 1
039600             UNTIL IDX-STU > WKS-TOTAL-ESTUDIANTES
039700     PERFORM 512-LIBERAR-UN-ESTUDIANTE-NUEVO
039800             VARYING IDX-NVO FROM 1 BY 1
039900             UNTIL IDX-NVO > WKS-TOTAL-NUEVOS.
040000 510-ALIMENTAR-ORDENAMIENTO-E. EXIT.
040100
040200 511-LIBERAR-UN-ESTUDIANTE-MAESTRO SECTION.
040300     MOVE T-STU-ID (IDX-STU)            TO SD-STU-ID
040400     MOVE T-STU-PRIMER-NOMBRE (IDX-STU)
040500                                 TO SD-STU-PRIMER-NOMBRE
040600     MOVE T-STU-APELLIDO (IDX-STU)       TO SD-STU-APELLIDO
040700     MOVE T-STU-CARRERA (IDX-STU)        TO SD-STU-CARRERA
040800     MOVE T-STU-ANIO-CARRERA (IDX-STU)
040900                                 TO SD-STU-ANIO-CARRERA
041000     MOVE T-STU-SECCION (IDX-STU)        TO SD-STU-SECCION
041100     MOVE T-STU-RFID (IDX-STU)           TO SD-STU-RFID
041200     RELEASE SD-REG-ESTUDIANTE.
041300 511-LIBERAR-UN-ESTUDIANTE-MAESTRO-E. EXIT.
041400
041500 512-LIBERAR-UN-ESTUDIANTE-NUEVO SECTION.
041600     MOVE N-STU-ID (IDX-NVO)            TO SD-STU-ID
041700     MOVE N-STU-PRIMER-NOMBRE (IDX-NVO)
041800                                 TO SD-STU-PRIMER-NOMBRE
041900     MOVE N-STU-APELLIDO (IDX-NVO)       TO SD-STU-APELLIDO
042000     MOVE N-STU-CARRERA (IDX-NVO)        TO SD-STU-CARRERA
042100     MOVE N-STU-ANIO-CARRERA (IDX-NVO)
042200                                 TO SD-STU-ANIO-CARRERA
042300     MOVE N-STU-SECCION (IDX-NVO)        TO SD-STU-SECCION
042400     MOVE N-STU-RFID (IDX-NVO)           TO SD-STU-RFID
042500     RELEASE SD-REG-ESTUDIANTE.
042600 512-LIBERAR-UN-ESTUDIANTE-NUEVO-E. EXIT.
042700
042800 520-ESCRIBIR-MAESTRO-NUEVO SECTION.
042900     OPEN OUTPUT STUDENT-MASTER-OUT
043000     IF FS-STUDMAO NOT = 0 AND 97
043100        MOVE 'OPEN'      TO ACCION
043200        MOVE 'STUDMAO'   TO ARCHIVO
043300        CALL 'TFNIOERR' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043400                              FS-STUDMAO, FSE-STUDMAO
043500        MOVE 91          TO RETURN-CODE
043600        STOP RUN
043700     END-IF
043800     PERFORM 521-DEVOLVER-Y-GRABAR UNTIL FS-STUDMAO = 10
043900     CLOSE STUDENT-MASTER-OUT.
044000 520-ESCRIBIR-MAESTRO-NUEVO-E. EXIT.
044100
044200 521-DEVOLVER-Y-GRABAR SECTION.
044300     RETURN WORK-ESTUDIANTE
044400        AT END MOVE 10 TO FS-STUDMAO
044500     END-RETURN
044600     IF FS-STUDMAO NOT = 10
044700        MOVE STU-ID OF SD-REG-ESTUDIANTE         TO
044800             STU-ID OF REG-ESTUDIANTE-SAL
044900        MOVE STU-PRIMER-NOMBRE OF SD-REG-ESTUDIANTE TO
045000             STU-PRIMER-NOMBRE OF REG-ESTUDIANTE-SAL
045100        MOVE STU-APELLIDO OF SD-REG-ESTUDIANTE    TO
045200             STU-APELLIDO OF REG-ESTUDIANTE-SAL
045300        MOVE STU-CARRERA OF SD-REG-ESTUDIANTE     TO
045400             STU-CARRERA OF REG-ESTUDIANTE-SAL
045500        MOVE STU-ANIO-CARRERA OF SD-REG-ESTUDIANTE TO
045600             STU-ANIO-CARRERA OF REG-ESTUDIANTE-SAL
045700        MOVE STU-SECCION OF SD-REG-ESTUDIANTE      TO
045800             STU-SECCION OF REG-ESTUDIANTE-SAL
045900        MOVE STU-RFID OF SD-REG-ESTUDIANTE         TO
046000             STU-RFID OF REG-ESTUDIANTE-SAL
046100        WRITE REG-ESTUDIANTE-SAL
046200     END-IF.
046300 521-DEVOLVER-Y-GRABAR-E. EXIT.
046400
046500 900-ESTADISTICAS SECTION.
046600     DISPLAY '>>>>>>>>>>>>>> TFN1CSVL - RESUMEN <<<<<<<<<<<<<<'
046700     DISPLAY '*  ESTUDIANTES IMPORTADOS : ' WKS-CONTADOR-IMPORT
046800             'ADOS'
046900     DISPLAY '*  REGISTROS OMITIDOS     : ' WKS-CONTADOR-OMITIDOS
047000     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<'.
047100 900-ESTADISTICAS-E. EXIT.
047200
047300 990-CERRAR-ARCHIVOS SECTION.
047400     CLOSE STUDENT-MASTER-IN CSV-IMPORT-IN.
047500 990-CERRAR-ARCHIVOS-E. EXIT.
