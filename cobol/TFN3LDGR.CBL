000100******************************************************************
000200* FECHA       : 19/02/1990                                       *
000300* PROGRAMADOR : J. ALBERTO SOLORZANO                             *
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* PROGRAMA    : TFN3LDGR                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECALCULO DEL LEDGER DE CADA ESTUDIANTE A PARTIR *
000800*             : DE SUS MORAS, PAGOS Y CREDITOS DE SERVICIO       *
000900*             : SOCIAL.  DETERMINA EL SALDO Y EL ESTADO DE       *
001000*             : CLEARANCE (LIBRE O CON SALDO) DE CADA UNO.       *
001100* ARCHIVOS    : STUDMAI, FINEIN, PAYMIN, SVCRIN, LEDGOUT         *
001200* ACCION (ES) : R=RECALCULAR                                     *
001300* PROGRAMA(S) : CALL TFNIOERR                                    *
001400* INSTALADO   : 19/02/1990                                       *
001500******************************************************************
001600* BITACORA DE CAMBIOS                                            *
001700* 19/02/1990 JAS  ALTA INICIAL - CALCULO DE SALDO POR ESTUDIANTE *
001800* 08/10/1993 JAS  SE AGREGA CLASIFICACION CLEARANCE/CON SALDO    *
001900* 02/05/1997 MRQ  SE AGREGA CREDITO POR SERVICIO SOCIAL AL CALCU *
002000*             LO DE SALDO (ANTES SOLO MORAS Y PAGOS)             *
002100* 11/09/1998 EEDR Y2K-023 REVISION DE CAMPOS DE FECHA, NINGUNO   *
002200*             SE USA EN EL CALCULO DE SALDO, SIN CAMBIOS         *
002300* 06/01/1999 EEDR Y2K-023 CIERRE DE REVISION Y2K SIN CAMBIOS     *
002400* 14/08/2007 EEDR REQ-1230 SE AGREGA VALIDACION DE MONTO Y NUME  *
002500*             RO DE RECIBO AL LEER PAGOS (ANTES SE CONFIABA EN   *
002600*             EL ARCHIVO SIN VALIDAR)                             *
002700* 09/03/2012 PEDR REQ-1375 SE AGREGA PREFIJO SVC-TXN- PARA       *
002800*             IDENTIFICAR PAGOS CON ORIGEN EN SERVICIO SOCIAL    *
002900* 03/11/2023 PEDR REQ-TFN-0010 SE RENOMBRA A TFN3LDGR PARA EL    *
003000*             PROYECTO TRANSFINESY, SIN CAMBIO DE LOGICA DE      *
003100*             CALCULO                                            *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    TFN3LDGR.
003500 AUTHOR.        J ALBERTO SOLORZANO.
003600 INSTALLATION.  CONSEJO ESTUDIANTIL - CENTRO DE COMPUTO.
003700 DATE-WRITTEN.  19/02/1990.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO - CONSEJO ESTUDIANTIL.
004000 ENVIRONMENT    DIVISION.
004100 CONFIGURATION  SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT   SECTION.
004500 FILE-CONTROL.
004600     SELECT STUDENT-MASTER-IN ASSIGN    TO STUDMAI
004700            ORGANIZATION      IS LINE SEQUENTIAL
004800            FILE STATUS       IS FS-STUDMAI.
004900     SELECT FINE-FILE-IN      ASSIGN    TO FINEIN
005000            ORGANIZATION      IS LINE SEQUENTIAL
005100            FILE STATUS       IS FS-FINEIN.
005200     SELECT PAYMENT-FILE-IN   ASSIGN    TO PAYMIN
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            FILE STATUS       IS FS-PAYMIN.
005500     SELECT SERVICE-FILE-IN   ASSIGN    TO SVCRIN
005600            ORGANIZATION      IS LINE SEQUENTIAL
005700            FILE STATUS       IS FS-SVCRIN.
005800     SELECT LEDGER-FILE-OUT   ASSIGN    TO LEDGOUT
005900            ORGANIZATION      IS LINE SEQUENTIAL
006000            FILE STATUS       IS FS-LEDGOUT.
006100 DATA           DIVISION.
006200 FILE           SECTION.
006300******************************************************************
006400 FD  STUDENT-MASTER-IN.
006500     COPY TFNSTUD.
006600 FD  FINE-FILE-IN.
006700     COPY TFNFINE.
006800 FD  PAYMENT-FILE-IN.
006900     COPY TFNPAYM.
007000 FD  SERVICE-FILE-IN.
007100     COPY TFNSVCR.
007200 FD  LEDGER-FILE-OUT.
007300     COPY TFNLEDG.
007400******************************************************************
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*                     VARIABLES DE FILE STATUS                   *
007800******************************************************************
007900 01  FS-STUDMAI                      PIC 9(02) VALUE ZEROS.
008000 01  FSE-STUDMAI.
008100     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
008200     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
008300     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
008400 01  FS-FINEIN                       PIC 9(02) VALUE ZEROS.
008500 01  FSE-FINEIN.
008600     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
008700     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
008800     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
008900 01  FS-PAYMIN                       PIC 9(02) VALUE ZEROS.
009000 01  FSE-PAYMIN.
009100     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
009200     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
009300     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
009400 01  FS-SVCRIN                       PIC 9(02) VALUE ZEROS.
009500 01  FSE-SVCRIN.
009600     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
009700     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
009800     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
009900 01  FS-LEDGOUT                      PIC 9(02) VALUE ZEROS.
010000 01  FSE-LEDGOUT.
010100     05  FSE-RETURN                  PIC S9(04) COMP-5 VALUE 0.
010200     05  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE 0.
010300     05  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE 0.
010400 01  PROGRAMA                        PIC X(08) VALUE 'TFN3LDGR'.
010500 01  ARCHIVO                         PIC X(08) VALUE SPACES.
010600 01  ACCION                          PIC X(10) VALUE SPACES.
010700 01  LLAVE                           PIC X(32) VALUE SPACES.
010800******************************************************************
010900*      TABLA DE ESTUDIANTES CON ACUMULADORES DE LEDGER           *
011000******************************************************************
011100 01  WKS-TOTAL-ESTUDIANTES           PIC 9(04) COMP VALUE ZEROS.
011200 01  WKS-TABLA-ESTUDIANTES.
011300     05  WKS-ESTUDIANTE OCCURS 1 TO 9999 TIMES
011400             DEPENDING ON WKS-TOTAL-ESTUDIANTES
011500             ASCENDING KEY IS T-STU-ID
011600             INDEXED BY IDX-STU.
011700         10  T-STU-ID                PIC X(09).
011800         10  T-LED-TOTAL-MORAS        PIC S9(07)V99 COMP-3
011900                                       VALUE ZEROS.
012000         10  T-LED-TOTAL-PAGOS        PIC S9(07)V99 COMP-3
012100                                       VALUE ZEROS.
012200         10  T-LED-TOTAL-SERVICIO     PIC S9(07)V99 COMP-3
012300                                       VALUE ZEROS.
012400 01  WKS-INDICE-ESTUDIANTE            PIC 9(04) COMP VALUE ZEROS.
012500******************************************************************
012600*                CONTADORES, FLAGS Y CAMPOS DE TRABAJO           *
012700******************************************************************
012800 01  WKS-FLAGS.
012900     05  WKS-PAGO-VALIDO              PIC 9(01) VALUE ZEROS.
013000         88  PAGO-VALIDO                  VALUE 1.
013100     05  WKS-SERVICIO-VALIDO          PIC 9(01) VALUE ZEROS.
013200         88  SERVICIO-VALIDO               VALUE 1.
013300 01  WKS-FLAGS-R REDEFINES WKS-FLAGS PIC X(02).
013400 01  WKS-CONTADORES.
013500     05  WKS-CONTADOR-PAGOS-INVAL     PIC 9(06) VALUE ZEROS.
013600     05  WKS-CONTADOR-SVC-INVAL       PIC 9(06) VALUE ZEROS.
013700     05  WKS-CONTADOR-LIBRES          PIC 9(06) VALUE ZEROS.
013800     05  WKS-CONTADOR-CON-SALDO       PIC 9(06) VALUE ZEROS.
013900 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES PIC X(24).
014000 01  WKS-GRAN-TOTALES.
014100     05  WKS-GRAN-TOTAL-MORAS         PIC S9(09)V99 VALUE ZEROS.
014200     05  WKS-GRAN-TOTAL-PAGOS         PIC S9(09)V99 VALUE ZEROS.
014300     05  WKS-GRAN-TOTAL-SERVICIO      PIC S9(09)V99 VALUE ZEROS.
014400 01  WKS-GRAN-TOTALES-R REDEFINES WKS-GRAN-TOTALES PIC X(33).
014500 01  WKS-SALDO-INICIAL                PIC S9(07)V99 COMP-3
014600                                       VALUE ZEROS.
014700 01  WKS-SALDO-FINAL                  PIC S9(07)V99 COMP-3
014800                                       VALUE ZEROS.
014900 01  WKS-PREFIJO-SERVICIO             PIC X(08)
015000                                       VALUE 'SVC-TXN-'.
015100******************************************************************
015200 PROCEDURE DIVISION.
015300******************************************************************
015400 000-MAIN SECTION.
015500     PERFORM 100-ABRIR-ARCHIVOS
015600     PERFORM 200-CARGAR-TABLA-ESTUDIANTES
015700     PERFORM 300-ACUMULAR-MORAS
015800     PERFORM 320-ACUMULAR-PAGOS
015900     PERFORM 330-ACUMULAR-SERVICIO
016000     PERFORM 340-CALCULAR-SALDOS-Y-ESCRIBIR
016100     PERFORM 900-ESTADISTICAS
016200     PERFORM 990-CERRAR-ARCHIVOS
016300     STOP RUN.
016400 000-MAIN-E. EXIT.
016500
016600 100-ABRIR-ARCHIVOS SECTION.
016700     OPEN INPUT  STUDENT-MASTER-IN FINE-FILE-IN PAYMENT-FILE-IN
016800                 SERVICE-FILE-IN
016900          OUTPUT LEDGER-FILE-OUT
017000     IF FS-STUDMAI NOT = 0 AND 97
017100        MOVE 'OPEN' TO ACCION MOVE 'STUDMAI' TO ARCHIVO
017200        CALL 'TFNIOERR' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017300                              FS-STUDMAI, FSE-STUDMAI
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF
017700     IF FS-LEDGOUT NOT = 0 AND 97
017800        MOVE 'OPEN' TO ACCION MOVE 'LEDGOUT' TO ARCHIVO
017900        CALL 'TFNIOERR' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018000                              FS-LEDGOUT, FSE-LEDGOUT
018100        MOVE 91 TO RETURN-CODE
018200        STOP RUN
018300     END-IF.
018400 100-ABRIR-ARCHIVOS-E. EXIT.
018500
018600 200-CARGAR-TABLA-ESTUDIANTES SECTION.
018700     PERFORM 201-LEER-ESTUDIANTE
018800     PERFORM 202-AGREGAR-ESTUDIANTE-A-TABLA
018900             UNTIL FS-STUDMAI = 10.
019000 200-CARGAR-TABLA-ESTUDIANTES-E. EXIT.
019100
019200 201-LEER-ESTUDIANTE SECTION.
019300     READ STUDENT-MASTER-IN
019400        AT END MOVE 10 TO FS-STUDMAI
019500     END-READ.
019600 201-LEER-ESTUDIANTE-E. EXIT.
019700
019800 202-AGREGAR-ESTUDIANTE-A-TABLA SECTION.
019900     ADD 1 TO WKS-TOTAL-ESTUDIANTES
020000     MOVE STU-ID TO T-STU-ID (WKS-TOTAL-ESTUDIANTES)
020100     PERFORM 201-LEER-ESTUDIANTE.
020200 202-AGREGAR-ESTUDIANTE-A-TABLA-E. EXIT.
020300
020400* TOTAL-FINES = SUMA DE TODAS LAS MORAS DEL ESTUDIANTE
020500 300-ACUMULAR-MORAS SECTION.
020600     PERFORM 301-LEER-MORA
020700     PERFORM 302-SUMAR-MORA UNTIL FS-FINEIN = 10.
020800 300-ACUMULAR-MORAS-E. EXIT.
020900
021000 301-LEER-MORA SECTION.
021100     READ FINE-FILE-IN
021200        AT END MOVE 10 TO FS-FINEIN
021300     END-READ.
021400 301-LEER-MORA-E. EXIT.
021500
021600 302-SUMAR-MORA SECTION.
021700     PERFORM 303-BUSCAR-ESTUDIANTE-LEDGER
021800     IF WKS-INDICE-ESTUDIANTE > 0
021900        ADD FIN-MONTO TO
022000            T-LED-TOTAL-MORAS (WKS-INDICE-ESTUDIANTE)
022100        ADD FIN-MONTO TO WKS-GRAN-TOTAL-MORAS
022200     END-IF
022300     PERFORM 301-LEER-MORA.
022400 302-SUMAR-MORA-E. EXIT.
022500
022600 303-BUSCAR-ESTUDIANTE-LEDGER SECTION.
022700     MOVE ZEROS TO WKS-INDICE-ESTUDIANTE
022800     IF WKS-TOTAL-ESTUDIANTES > 0
022900        SEARCH ALL WKS-ESTUDIANTE
023000           AT END CONTINUE
023100           WHEN T-STU-ID (IDX-STU) = FIN-STU-ID
023200                SET WKS-INDICE-ESTUDIANTE TO IDX-STU
023300        END-SEARCH
023400     END-IF.
023500 303-BUSCAR-ESTUDIANTE-LEDGER-E. EXIT.
023600
023700* TRANSACTION-ID QUE INICIA CON SVC-TXN- ES PAGO CON ORIGEN EN
023800* SERVICIO SOCIAL Y SE ACUMULA COMO CREDITO DE SERVICIO, NO COMO
023900* PAGO ORDINARIO
024000 320-ACUMULAR-PAGOS SECTION.
024100     PERFORM 321-LEER-PAGO
024200     PERFORM 322-PROCESAR-PAGO UNTIL FS-PAYMIN = 10.
024300 320-ACUMULAR-PAGOS-E. EXIT.
024400
024500 321-LEER-PAGO SECTION.
024600     READ PAYMENT-FILE-IN
024700        AT END MOVE 10 TO FS-PAYMIN
024800     END-READ.
024900 321-LEER-PAGO-E. EXIT.
025000
025100 322-PROCESAR-PAGO SECTION.
025200     PERFORM 323-VALIDAR-PAGO
025300     IF PAGO-VALIDO
025400        PERFORM 324-BUSCAR-ESTUDIANTE-PAGO
025500        IF WKS-INDICE-ESTUDIANTE > 0
025600           IF PAY-TRANSACCION-ID (1:8) = WKS-PREFIJO-SERVICIO
025700              ADD PAY-MONTO TO
025800                  T-LED-TOTAL-SERVICIO (WKS-INDICE-ESTUDIANTE)
025900              ADD PAY-MONTO TO WKS-GRAN-TOTAL-SERVICIO
026000           ELSE
026100              ADD PAY-MONTO TO
026200                  T-LED-TOTAL-PAGOS (WKS-INDICE-ESTUDIANTE)
026300              ADD PAY-MONTO TO WKS-GRAN-TOTAL-PAGOS
026400           END-IF
026500        END-IF
026600     ELSE
026700        ADD 1 TO WKS-CONTADOR-PAGOS-INVAL
026800     END-IF
026900     PERFORM 321-LEER-PAGO.
027000 322-PROCESAR-PAGO-E. EXIT.
027100
027200* PAYMENTSERVICE: STUD-ID NO EN BLANCO, MONTO MAYOR QUE CERO,
027300* NUMERO DE RECIBO SOLO DIGITOS
027400 323-VALIDAR-PAGO SECTION.                                        REQ-1230
027500     MOVE 1 TO WKS-PAGO-VALIDO
027600     IF PAY-STU-ID = SPACES
027700        MOVE 0 TO WKS-PAGO-VALIDO
027800     END-IF
027900     IF PAY-MONTO NOT > 0
028000        MOVE 0 TO WKS-PAGO-VALIDO
028100     END-IF
028200     IF PAY-OR-NUMERO IS NOT NUMERIC
028300        MOVE 0 TO WKS-PAGO-VALIDO
028400     END-IF.
028500 323-VALIDAR-PAGO-E. EXIT.
028600
028700 324-BUSCAR-ESTUDIANTE-PAGO SECTION.
028800     MOVE ZEROS TO WKS-INDICE-ESTUDIANTE
028900     IF WKS-TOTAL-ESTUDIANTES > 0
029000        SEARCH ALL WKS-ESTUDIANTE
029100           AT END CONTINUE
029200           WHEN T-STU-ID (IDX-STU) = PAY-STU-ID
029300                SET WKS-INDICE-ESTUDIANTE TO IDX-STU
029400        END-SEARCH
029500     END-IF.
029600 324-BUSCAR-ESTUDIANTE-PAGO-E. EXIT.
029700
029800* TOTAL-SERVICE-CREDITS TAMBIEN INCLUYE EL CREDIT-AMOUNT DE CADA
029900* SERVICE-RECORD, ADEMAS DE LOS PAGOS SVC-TXN-
030000 330-ACUMULAR-SERVICIO SECTION.
030100     PERFORM 331-LEER-SERVICIO
030200     PERFORM 332-PROCESAR-SERVICIO UNTIL FS-SVCRIN = 10.
030300 330-ACUMULAR-SERVICIO-E. EXIT.
030400
030500 331-LEER-SERVICIO SECTION.
030600     READ SERVICE-FILE-IN
030700        AT END MOVE 10 TO FS-SVCRIN
030800     END-READ.
030900 331-LEER-SERVICIO-E. EXIT.
031000
031100 332-PROCESAR-SERVICIO SECTION.                                   REQ-1375
031200     PERFORM 333-VALIDAR-SERVICIO
031300     IF SERVICIO-VALIDO
031400        PERFORM 334-BUSCAR-ESTUDIANTE-SERVICIO
031500        IF WKS-INDICE-ESTUDIANTE > 0
031600           ADD SVC-MONTO-CREDITO TO
031700               T-LED-TOTAL-SERVICIO (WKS-INDICE-ESTUDIANTE)
031800           ADD SVC-MONTO-CREDITO TO WKS-GRAN-TOTAL-SERVICIO
031900        END-IF
032000     ELSE
032100        ADD 1 TO WKS-CONTADOR-SVC-INVAL
032200     END-IF
032300     PERFORM 331-LEER-SERVICIO.
032400 332-PROCESAR-SERVICIO-E. EXIT.
032500
032600* COMMUNITYSERVICESERVICE: HORAS-RENDIDAS DEBE SER MAYOR QUE CERO
032700 333-VALIDAR-SERVICIO SECTION.                                    REQ-1230
032800     MOVE 1 TO WKS-SERVICIO-VALIDO
032900     IF SVC-HORAS NOT > 0
033000        MOVE 0 TO WKS-SERVICIO-VALIDO
033100     END-IF.
033200 333-VALIDAR-SERVICIO-E. EXIT.
033300
033400 334-BUSCAR-ESTUDIANTE-SERVICIO SECTION.
033500     MOVE ZEROS TO WKS-INDICE-ESTUDIANTE
033600     IF WKS-TOTAL-ESTUDIANTES > 0
033700        SEARCH ALL WKS-ESTUDIANTE
033800           AT END CONTINUE
033900           WHEN T-STU-ID (IDX-STU) = SVC-STU-ID
034000                SET WKS-INDICE-ESTUDIANTE TO IDX-STU
034100        END-SEARCH
034200     END-IF.
034300 334-BUSCAR-ESTUDIANTE-SERVICIO-E. EXIT.
034400
034500* CLOSING-BALANCE = OPENING + TOTAL-FINES - TOTAL-PAYMENTS -
034600* TOTAL-SERVICE-CREDITS; CLEARANCE = LIBRE SI SALDO <= 0
034700 340-CALCULAR-SALDOS-Y-ESCRIBIR SECTION.
034800     PERFORM 341-CALCULAR-Y-GRABAR-UN-LEDGER
034900             VARYING IDX-STU FROM 1 BY 1
035000             UNTIL IDX-STU > WKS-TOTAL-ESTUDIANTES.
035100 340-CALCULAR-SALDOS-Y-ESCRIBIR-E. EXIT.
035200
035300 341-CALCULAR-Y-GRABAR-UN-LEDGER SECTION.
035400     MOVE ZEROS TO WKS-SALDO-INICIAL
035500     COMPUTE WKS-SALDO-FINAL =
035600             WKS-SALDO-INICIAL + T-LED-TOTAL-MORAS (IDX-STU)
035700             - T-LED-TOTAL-PAGOS (IDX-STU)
035800             - T-LED-TOTAL-SERVICIO (IDX-STU)
035900     MOVE SPACES               TO REG-LEDGER
036000     MOVE T-STU-ID (IDX-STU)   TO LED-STU-ID
036100     MOVE T-LED-TOTAL-MORAS (IDX-STU)    TO LED-TOTAL-MORAS
036200     MOVE T-LED-TOTAL-PAGOS (IDX-STU)    TO LED-TOTAL-PAGOS
036300     MOVE T-LED-TOTAL-SERVICIO (IDX-STU) TO LED-TOTAL-SERVICIO
036400     MOVE WKS-SALDO-INICIAL    TO LED-SALDO-INICIAL
036500     MOVE WKS-SALDO-FINAL      TO LED-SALDO-FINAL
036600     IF WKS-SALDO-FINAL NOT > 0
036700        MOVE 'CLEARED     '    TO LED-ESTADO-CLEARANCE
036800        ADD 1 TO WKS-CONTADOR-LIBRES
036900     ELSE
037000        MOVE 'WITH BALANCE'   TO LED-ESTADO-CLEARANCE
037100        ADD 1 TO WKS-CONTADOR-CON-SALDO
037200     END-IF
037300     WRITE REG-LEDGER.
037400 341-CALCULAR-Y-GRABAR-UN-LEDGER-E. EXIT.
037500
037600 900-ESTADISTICAS SECTION.
037700     DISPLAY '>>>>>>>>>>>>>> TFN3LDGR - RESUMEN <<<<<<<<<<<<<<'
037800     DISPLAY '*  TOTAL DE MORAS         : ' WKS-GRAN-TOTAL-MORA
037900             'S'
038000     DISPLAY '*  TOTAL DE PAGOS         : ' WKS-GRAN-TOTAL-PAGO
038100             'S'
038200     DISPLAY '*  TOTAL DE SERVICIO      : ' WKS-GRAN-TOTAL-SERV
038300             'ICIO'
038400     DISPLAY '*  ESTUDIANTES LIBRES     : ' WKS-CONTADOR-LIBRES
038500     DISPLAY '*  ESTUDIANTES CON SALDO  : ' WKS-CONTADOR-CON-SA
038600             'LDO'
038700     DISPLAY '*  PAGOS INVALIDOS        : ' WKS-CONTADOR-PAGOS-
038800             'INVAL'
038900     DISPLAY '*  SERVICIOS INVALIDOS    : ' WKS-CONTADOR-SVC-IN
039000             'VAL'
039100     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<'.
039200 900-ESTADISTICAS-E. EXIT.
039300
039400 990-CERRAR-ARCHIVOS SECTION.
039500     CLOSE STUDENT-MASTER-IN FINE-FILE-IN PAYMENT-FILE-IN
039600           SERVICE-FILE-IN LEDGER-FILE-OUT.
039700 990-CERRAR-ARCHIVOS-E. EXIT.
