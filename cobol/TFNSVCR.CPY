000100******************************************************************
000200*                     C O P Y   T F N S V C R                    *
000300******************************************************************
000400* APLICACION  : TRANSFINESY - CONTROL DE MORAS Y CLEARANCE       *
000500* MIEMBRO     : TFNSVCR                                          *
000600* DESCRIPCION : LAYOUT DEL DETALLE DE SERVICIO SOCIAL (SERVICE-  *
000700*             : FILE).  HORAS RENDIDAS SE CONVIERTEN A UN        *
000800*             : CREDITO EN QUETZALES A TASA FIJA.  ARCHIVO       *
000900*             : SECUENCIAL SOLO-ESCRITURA, SE RECORRE FILTRANDO  *
001000*             : POR STU-ID.  LEIDO POR TFN3LDGR Y TFN4RPTS.      *
001100******************************************************************
001200* 2024-02-16 PEDR REQ-TFN-0006 ALTA INICIAL DEL LAYOUT            *
001300******************************************************************
001400 01  REG-SERVICIO.
001500     05  SVC-ID                      PIC X(12).
001600     05  SVC-STU-ID                  PIC X(09).
001700     05  SVC-HORAS                   PIC 9(03).
001800     05  SVC-MONTO-CREDITO           PIC S9(07)V99 COMP-3.
001900     05  SVC-FECHA                   PIC 9(08).
002000     05  SVC-FECHA-R  REDEFINES SVC-FECHA.
002100         10  SVC-FECHA-ANIO          PIC 9(04).
002200         10  SVC-FECHA-MES           PIC 9(02).
002300         10  SVC-FECHA-DIA           PIC 9(02).
002400     05  SVC-DESCRIPCION             PIC X(40).
002500     05  FILLER                      PIC X(04).
